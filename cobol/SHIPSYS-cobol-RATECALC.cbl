000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RATECALC.
000300 AUTHOR.        T. OKONKWO.
000400 INSTALLATION.  SHIPSYS DATA CENTER.
000500 DATE-WRITTEN.  08-02-96.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  RATECALC - SHIPMENT RATING SUBROUTINE                        *
001000*                                                                *
001100*  CALLED BY RATEPKG (THE NIGHTLY RATING RUN) AND BY STMTRUN     *
001200*  (THE MONTHLY STATEMENT) SO BOTH PROGRAMS PRICE A SHIPMENT     *
001300*  THE SAME WAY.  GIVEN THE PACKAGE'S PHYSICAL DIMENSIONS,       *
001400*  WEIGHT, DISTANCE, SERVICE TYPE AND HANDLING MARKERS, RETURNS  *
001500*  THE FULL RATING-DETAIL BREAKDOWN INCLUDING THE TOTAL CHARGE.  *
001600*  DOES NO FILE I/O OF ITS OWN.                                  *
001700*****************************************************************
001800*  CHANGE LOG                                                   *
001900*---------------------------------------------------------------*
002000*    08/02/96  T.OKONKWO ORIGINAL VERSION (REQ OP-077)           *
002100*    04/19/97  T.OKONKWO FIXED VOLUME WEIGHT TRUNCATING INSTEAD  *
002200*                        OF ROUNDING - USE ROUNDED ON COMPUTE    *
002300*                        (PROBLEM PK-114)                        *
002400*    02/11/98  R.SALAS   ADDED OVERNIGHT SERVICE RATE ROW        *
002500*                        (REQ OP-133)                            *
002600*    02/09/99  W.ORTIZ   Y2K SWEEP - NO DATE FIELDS IN THIS      *
002700*                        MODULE, NO CHANGE REQUIRED, SIGNED OFF  *
002800*    06/14/00  D.FENN    ADDED INTERNATIONAL SERVICE RATE ROW    *
002900*                        AND THE INTERNATIONAL MARKER SURCHARGE  *
003000*                        (REQ OP-190)                            *
003100*    04/17/02  D.FENN    UNKNOWN SERVICE TYPE NOW FALLS BACK TO  *
003200*                        STANDARD RATE INSTEAD OF ABENDING       *
003300*                        (PROBLEM PK-205)                        *
003400*    08/09/26  R.SALAS   PULLED WS-MARKER-SUB OUT TO A STANDALONE*
003500*                        77-LEVEL ITEM - IT WAS A SUBSCRIPT      *
003600*                        FOLDED INTO WS-WORK-FIELDS WITH NO      *
003700*                        OTHER GROUP MEMBERS THAT NEED IT        *
003800*                        (PROBLEM PK-241)                        *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-390.
004300 OBJECT-COMPUTER.   IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*
005000 77  WS-MARKER-SUB             PIC S9(04) COMP.
005100*
005200 COPY SHIPSYS-COPY-RATETAB.
005300*
005400 01  WS-RATECALC-SWITCHES.
005500     05  WS-TAB-LOADED-SW          PIC X(01) VALUE 'N'.
005600         88  RATE-TAB-LOADED           VALUE 'Y'.
005700     05  WS-SVC-FOUND-SW           PIC X(01) VALUE 'N'.
005800         88  SVC-RATE-FOUND            VALUE 'Y'.
005900*
006000     05  FILLER                    PIC X(01).
006100 01  WS-WORK-FIELDS.
006200     05  WS-CUBE-CM                PIC 9(09)V9  COMP-3.
006300     05  WS-RATE-PER-KG            PIC 9(03)V99 COMP-3.
006400     05  WS-MARKERS-WORK.
006500         10  WS-MARKER-DANGER      PIC X(01).
006600         10  WS-MARKER-FRAGILE     PIC X(01).
006700         10  WS-MARKER-INTL        PIC X(01).
006800         10  WS-MARKER-PERISH      PIC X(01).
006900     05  WS-MARKERS-R  REDEFINES WS-MARKERS-WORK  PIC X(04).
007000*
007100     05  FILLER                    PIC X(01).
007200 LINKAGE SECTION.
007300 01  LK-RATE-INPUT.
007400     05  LK-IN-WEIGHT              PIC 9(04)V99.
007500     05  LK-IN-WEIGHT-R  REDEFINES LK-IN-WEIGHT  PIC 9(06).
007600     05  LK-IN-LENGTH              PIC 9(03)V9.
007700     05  LK-IN-WIDTH               PIC 9(03)V9.
007800     05  LK-IN-HEIGHT              PIC 9(03)V9.
007900     05  LK-IN-DISTANCE            PIC 9(04)V9.
008000     05  LK-IN-DISTANCE-R  REDEFINES LK-IN-DISTANCE  PIC 9(05).
008100     05  LK-IN-SERVICE-TYPE        PIC X(01).
008200     05  LK-IN-MARKERS             PIC X(04).
008300     05  FILLER                    PIC X(01).
008400 COPY SHIPSYS-COPY-RATDTL.
008500*
008600 PROCEDURE DIVISION USING LK-RATE-INPUT, RATING-DETAIL.
008700*
008800 0000-MAINLINE.
008900*
009000     IF NOT RATE-TAB-LOADED
009100        PERFORM 0100-LOAD-RATE-TAB THRU 0100-EXIT
009200     END-IF.
009300     PERFORM 0200-COMPUTE-WEIGHTS THRU 0200-EXIT.
009400     PERFORM 0300-COMPUTE-COSTS   THRU 0300-EXIT.
009500     PERFORM 0400-COMPUTE-SURCHG  THRU 0400-EXIT.
009600     COMPUTE RAT-TOTAL ROUNDED =
009700         RAT-BASE-COST + RAT-WEIGHT-COST + RAT-DIST-COST +
009800         RAT-SURCHARGE.
009900     GOBACK.
010000*
010100 0100-LOAD-RATE-TAB.
010200*
010300*    RATE TABLE LOADED ONCE PER RUN - THE CALLING PROGRAM MAY
010400*    INVOKE THIS SUBROUTINE THOUSANDS OF TIMES PER JOB STEP.
010500     MOVE 'S' TO RATE-TAB-SVC-CODE (1).
010600     MOVE 5.00 TO RATE-TAB-PER-KG (1).
010700     MOVE 'E' TO RATE-TAB-SVC-CODE (2).
010800     MOVE 8.00 TO RATE-TAB-PER-KG (2).
010900     MOVE 'O' TO RATE-TAB-SVC-CODE (3).
011000     MOVE 12.00 TO RATE-TAB-PER-KG (3).
011100     MOVE 'I' TO RATE-TAB-SVC-CODE (4).
011200     MOVE 15.00 TO RATE-TAB-PER-KG (4).
011300     MOVE 'D' TO SURCHG-TAB-MARKER (1).
011400     MOVE 20.00 TO SURCHG-TAB-AMOUNT (1).
011500     MOVE 'F' TO SURCHG-TAB-MARKER (2).
011600     MOVE 10.00 TO SURCHG-TAB-AMOUNT (2).
011700     MOVE 'I' TO SURCHG-TAB-MARKER (3).
011800     MOVE 30.00 TO SURCHG-TAB-AMOUNT (3).
011900     MOVE 'Y' TO WS-TAB-LOADED-SW.
012000*
012100 0100-EXIT.
012200     EXIT.
012300*
012400 0200-COMPUTE-WEIGHTS.
012500*
012600     COMPUTE WS-CUBE-CM ROUNDED =
012700         LK-IN-LENGTH * LK-IN-WIDTH * LK-IN-HEIGHT.
012800     COMPUTE RAT-VOLUME-WEIGHT ROUNDED = WS-CUBE-CM / 5000.
012900     IF LK-IN-WEIGHT > RAT-VOLUME-WEIGHT
013000        MOVE LK-IN-WEIGHT TO RAT-CHARGE-WEIGHT
013100     ELSE
013200        MOVE RAT-VOLUME-WEIGHT TO RAT-CHARGE-WEIGHT
013300     END-IF.
013400*
013500 0200-EXIT.
013600     EXIT.
013700*
013800 0300-COMPUTE-COSTS.
013900*
014000     MOVE 'N' TO WS-SVC-FOUND-SW.
014100     SET RATE-IDX TO 1.
014200     SEARCH RATE-TAB-ENTRY
014300        AT END
014400*             UNKNOWN SERVICE TYPE - FALL BACK TO ENTRY 1,
014500*             WHICH IS ALWAYS THE STANDARD RATE (PROBLEM PK-205)
014600            SET RATE-IDX TO 1
014700        WHEN RATE-TAB-SVC-CODE (RATE-IDX) = LK-IN-SERVICE-TYPE
014800            MOVE 'Y' TO WS-SVC-FOUND-SW.
014900     MOVE RATE-TAB-PER-KG (RATE-IDX) TO WS-RATE-PER-KG.
015000     COMPUTE RAT-WEIGHT-COST ROUNDED =
015100         RAT-CHARGE-WEIGHT * WS-RATE-PER-KG.
015200     COMPUTE RAT-DIST-COST ROUNDED =
015300         LK-IN-DISTANCE * DIST-RATE-PER-KM.
015400     MOVE BASE-FLAT-FEE TO RAT-BASE-COST.
015500*
015600 0300-EXIT.
015700     EXIT.
015800*
015900 0400-COMPUTE-SURCHG.
016000*
016100     MOVE LK-IN-MARKERS TO WS-MARKERS-R.
016200     MOVE ZEROS TO RAT-SURCHARGE.
016300     SET SURCHG-IDX TO 1.
016400     PERFORM 0410-CHECK-ONE-MARKER THRU 0410-EXIT
016500        VARYING WS-MARKER-SUB FROM 1 BY 1
016600        UNTIL WS-MARKER-SUB > 4.
016700*
016800 0400-EXIT.
016900     EXIT.
017000*
017100 0410-CHECK-ONE-MARKER.
017200*
017300     EVALUATE WS-MARKER-SUB
017400        WHEN 1
017500           IF WS-MARKER-DANGER = 'D'
017600              PERFORM 0420-ADD-SURCHG THRU 0420-EXIT
017700           END-IF
017800        WHEN 2
017900           IF WS-MARKER-FRAGILE = 'F'
018000              PERFORM 0420-ADD-SURCHG THRU 0420-EXIT
018100           END-IF
018200        WHEN 3
018300           IF WS-MARKER-INTL = 'I'
018400              PERFORM 0420-ADD-SURCHG THRU 0420-EXIT
018500           END-IF
018600        WHEN 4
018700*             PERISHABLE CARRIES NO SURCHARGE - SEE REQ OP-077
018800           CONTINUE
018900     END-EVALUATE.
019000*
019100 0410-EXIT.
019200     EXIT.
019300*
019400 0420-ADD-SURCHG.
019500*
019600     SET SURCHG-IDX TO WS-MARKER-SUB.
019700     PERFORM 0430-ADD-SURCHG-IDX THRU 0430-EXIT.
019800*
019900 0420-EXIT.
020000     EXIT.
020100*
020200 0430-ADD-SURCHG-IDX.
020300*
020400     ADD SURCHG-TAB-AMOUNT (SURCHG-IDX) TO RAT-SURCHARGE.
020500*
020600 0430-EXIT.
020700     EXIT.
