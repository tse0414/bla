000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCTCTRL.
000300 AUTHOR.        T. OKONKWO.
000400 INSTALLATION.  SHIPSYS DATA CENTER.
000500 DATE-WRITTEN.  09-23-98.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  ACCTCTRL - ROLE / ACTION ACCESS CONTROL SUBROUTINE           *
001000*                                                                *
001100*  CALLED BY MSTRMAINT, TRKEVENT AND PKGQUERY WHEREVER A         *
001200*  TRANSACTION OR QUERY CARRIES A USER ROLE.  TWO INDEPENDENT    *
001300*  MODELS ARE SUPPORTED ON ONE CALL, SELECTED BY LK-IN-MODEL:    *
001400*  MODEL 'A' IS THE ACTION-LIST MODEL (IS THIS ACTION IN THE     *
001500*  ROLE'S ALLOWED LIST), MODEL 'H' IS THE LEVEL-HIERARCHY MODEL  *
001600*  (IS THE ROLE'S LEVEL AT LEAST THE REQUIRED LEVEL).  THE       *
001700*  CALLER ALSO GETS BACK A DATA-SCOPING FLAG - WHEN THE ROLE IS  *
001800*  CUSTOMER, ONLY REQUESTS WHERE THE SENDER ACCOUNT MATCHES THE  *
001900*  CALLER'S OWN ACCOUNT ARE IN SCOPE.                            *
002000*****************************************************************
002100*  CHANGE LOG                                                   *
002200*---------------------------------------------------------------*
002300*    09/23/98  T.OKONKWO ORIGINAL VERSION (REQ SEC-014)          *
002400*    02/09/99  W.ORTIZ   Y2K SWEEP - NO DATE FIELDS IN THIS      *
002500*                        MODULE, NO CHANGE REQUIRED, SIGNED OFF  *
002600*    11/30/01  D.FENN    ADDED THE HIERARCHY MODEL ALONGSIDE THE *
002700*                        EXISTING ACTION-LIST MODEL, SELECTED BY *
002800*                        LK-IN-MODEL, SO ONE SUBROUTINE SERVES   *
002900*                        BOTH ACCESS CHECKS (REQ BI-230)         *
003000*    04/17/02  D.FENN    DRIVER AND WAREHOUSE NOW RANK AS        *
003100*                        STAFF-LEVEL FOR THE HIERARCHY MODEL     *
003200*                        (PROBLEM PK-205)                       *
003300*    08/09/26  R.SALAS   0210-SEARCH-ACTION-TAB'S FIRST WHEN     *
003400*                        TESTED THE TABLE ROW'S OWN ROLE BYTE    *
003500*                        AGAINST LITERAL 'L' INSTEAD OF AGAINST  *
003600*                        LK-IN-ROLE, SO ENTRY 1 (ROLE 'L') WON   *
003700*                        THE SEARCH ON EVERY CALL BEFORE A       *
003800*                        STAFF OR WAREHOUSE ROW WAS EVER TESTED, *
003900*                        ALLOWING ANY ACTION FOR THOSE ROLES.    *
004000*                        MOVED THE WILDCARD ROW TO THE END OF    *
004100*                        THE TABLE AND MADE IT MATCH ON ROLE     *
004200*                        TOO (PROBLEM PK-241)                    *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*
005400 77  WS-TAB-LOADED-SW          PIC X(01) VALUE 'N'.
005500     88  ACTION-TAB-LOADED         VALUE 'Y'.
005600*
005700 01  WS-LEVEL-WORK.
005800     05  WS-USER-LEVEL             PIC S9(04) COMP SYNC VALUE +0.
005900     05  WS-USER-LEVEL-X  REDEFINES WS-USER-LEVEL  PIC X(02).
006000     05  WS-REQ-LEVEL              PIC S9(04) COMP SYNC VALUE +0.
006100*
006200     05  FILLER                    PIC X(01).
006300 01  WS-ACTION-TABLE.
006400     05  WS-ACTION-ENTRY OCCURS 7 TIMES INDEXED BY ACT-IDX.
006500         10  WS-ACTION-ROLE        PIC X(01).
006600         10  WS-ACTION-NAME        PIC X(20).
006700*
006800     05  FILLER                    PIC X(01).
006900 01  WS-ACTION-SWITCHES.
007000     05  WS-ACTION-FOUND-SW        PIC X(03) VALUE 'NO '.
007100         88  ACTION-FOUND              VALUE 'YES'.
007200*
007300     05  FILLER                    PIC X(01).
007400 01  WS-ACTION-WORK.
007500     05  WS-ACTION-WORK-R  REDEFINES WS-LEVEL-WORK.
007600         10  FILLER                PIC X(08).
007700*
007800 LINKAGE SECTION.
007900 01  LK-ACCTCTRL-PARMS.
008000     05  LK-IN-MODEL               PIC X(01).
008100         88  LK-MODEL-ACTION-LIST      VALUE 'A'.
008200         88  LK-MODEL-HIERARCHY        VALUE 'H'.
008300     05  LK-IN-ROLE                PIC X(01).
008400     05  LK-IN-ROLE-R  REDEFINES LK-IN-ROLE  PIC X(01).
008500     05  LK-IN-ACTION              PIC X(20).
008600     05  LK-IN-REQ-ROLE            PIC X(01).
008700     05  LK-IN-SENDER-ACCOUNT      PIC X(10).
008800     05  LK-IN-OWN-ACCOUNT         PIC X(10).
008900     05  LK-OUT-ALLOWED            PIC X(01).
009000         88  LK-ALLOWED                VALUE 'Y'.
009100     05  LK-OUT-IN-SCOPE           PIC X(01).
009200         88  LK-IN-SCOPE               VALUE 'Y'.
009300     05  FILLER                    PIC X(01).
009400*
009500 PROCEDURE DIVISION USING LK-ACCTCTRL-PARMS.
009600*
009700 0000-MAINLINE.
009800*
009900     IF NOT ACTION-TAB-LOADED
010000        PERFORM 0100-LOAD-ACTION-TAB THRU 0100-EXIT
010100     END-IF.
010200     MOVE 'N' TO LK-OUT-ALLOWED.
010300     MOVE 'N' TO LK-OUT-IN-SCOPE.
010400     IF LK-MODEL-ACTION-LIST
010500        PERFORM 0200-CHECK-ACTION-LIST THRU 0200-EXIT
010600     ELSE
010700        PERFORM 0300-CHECK-HIERARCHY THRU 0300-EXIT
010800     END-IF.
010900     PERFORM 0400-CHECK-DATA-SCOPE THRU 0400-EXIT.
011000     GOBACK.
011100*
011200 0100-LOAD-ACTION-TAB.
011300*
011400*    ACTION-LIST MODEL ROWS 1-6 ARE ROLE-SPECIFIC.  ROW 7 IS THE
011500*    ADMIN WILDCARD ROW (ROLE 'A', ACTION 'ALL') AND MUST STAY
011600*    LAST - SEARCH TESTS ROWS IN ORDER, SO A ROLE-SPECIFIC MATCH
011700*    HAS TO GET FIRST CHANCE AT EVERY ROW AHEAD OF THE WILDCARD
011800*    (PROBLEM PK-241).
011900     MOVE 'S' TO WS-ACTION-ROLE (1).
012000     MOVE 'CREATE-PACKAGE'      TO WS-ACTION-NAME (1).
012100     MOVE 'S' TO WS-ACTION-ROLE (2).
012200     MOVE 'VIEW-PACKAGE'        TO WS-ACTION-NAME (2).
012300     MOVE 'S' TO WS-ACTION-ROLE (3).
012400     MOVE 'CREATE-CUSTOMER'     TO WS-ACTION-NAME (3).
012500     MOVE 'W' TO WS-ACTION-ROLE (4).
012600     MOVE 'UPDATE-TRACKING'     TO WS-ACTION-NAME (4).
012700     MOVE 'W' TO WS-ACTION-ROLE (5).
012800     MOVE 'ADD-MARKER'         TO WS-ACTION-NAME (5).
012900     MOVE 'W' TO WS-ACTION-ROLE (6).
013000     MOVE 'VIEW-PACKAGE'       TO WS-ACTION-NAME (6).
013100     MOVE 'A' TO WS-ACTION-ROLE (7).
013200     MOVE 'ALL'                TO WS-ACTION-NAME (7).
013300     MOVE 'Y' TO WS-TAB-LOADED-SW.
013400*
013500 0100-EXIT.
013600     EXIT.
013700*
013800 0200-CHECK-ACTION-LIST.
013900*
014000     EVALUATE TRUE
014100        WHEN LK-IN-ROLE = 'A'
014200           PERFORM 0210-SEARCH-ACTION-TAB THRU 0210-EXIT
014300        WHEN LK-IN-ROLE = 'S'
014400           PERFORM 0210-SEARCH-ACTION-TAB THRU 0210-EXIT
014500        WHEN LK-IN-ROLE = 'W'
014600           PERFORM 0210-SEARCH-ACTION-TAB THRU 0210-EXIT
014700        WHEN LK-IN-ROLE = 'D'
014800           PERFORM 0220-CHECK-DRIVER-ACTION THRU 0220-EXIT
014900        WHEN LK-IN-ROLE = 'C'
015000           PERFORM 0230-CHECK-CUSTOMER-ACTION THRU 0230-EXIT
015100        WHEN OTHER
015200           MOVE 'N' TO LK-OUT-ALLOWED
015300     END-EVALUATE.
015400*
015500 0200-EXIT.
015600     EXIT.
015700*
015800 0210-SEARCH-ACTION-TAB.
015900*
016000     MOVE 'NO ' TO WS-ACTION-FOUND-SW.
016100     SET ACT-IDX TO 1.
016200     SEARCH WS-ACTION-ENTRY
016300        AT END
016400           MOVE 'NO ' TO WS-ACTION-FOUND-SW
016500        WHEN WS-ACTION-ROLE (ACT-IDX) = LK-IN-ROLE
016600              AND WS-ACTION-NAME (ACT-IDX) = LK-IN-ACTION
016700           MOVE 'YES' TO WS-ACTION-FOUND-SW
016800        WHEN WS-ACTION-ROLE (ACT-IDX) = LK-IN-ROLE
016900              AND WS-ACTION-NAME (ACT-IDX) = 'ALL'
017000           MOVE 'YES' TO WS-ACTION-FOUND-SW.
017100     IF ACTION-FOUND
017200        MOVE 'Y' TO LK-OUT-ALLOWED
017300     END-IF.
017400*
017500 0210-EXIT.
017600     EXIT.
017700*
017800 0220-CHECK-DRIVER-ACTION.
017900*
018000     IF LK-IN-ACTION = 'UPDATE-TRACKING'
018100        OR LK-IN-ACTION = 'VIEW-PACKAGE'
018200        MOVE 'Y' TO LK-OUT-ALLOWED
018300     END-IF.
018400*
018500 0220-EXIT.
018600     EXIT.
018700*
018800 0230-CHECK-CUSTOMER-ACTION.
018900*
019000     IF LK-IN-ACTION = 'VIEW-OWN-PACKAGE'
019100        MOVE 'Y' TO LK-OUT-ALLOWED
019200     END-IF.
019300*
019400 0230-EXIT.
019500     EXIT.
019600*
019700 0300-CHECK-HIERARCHY.
019800*
019900     PERFORM 0310-ROLE-TO-LEVEL THRU 0310-EXIT.
020000     PERFORM 0320-REQ-ROLE-TO-LEVEL THRU 0320-EXIT.
020100     IF WS-USER-LEVEL >= WS-REQ-LEVEL
020200        MOVE 'Y' TO LK-OUT-ALLOWED
020300     END-IF.
020400*
020500 0300-EXIT.
020600     EXIT.
020700*
020800 0310-ROLE-TO-LEVEL.
020900*
021000*    CUSTOMER=0, STAFF/DRIVER/WAREHOUSE=1, ADMIN=2.  UNKNOWN
021100*    ROLES RANK AS CUSTOMER (REQ BI-230).
021200     EVALUATE LK-IN-ROLE
021300        WHEN 'A'
021400           MOVE 2 TO WS-USER-LEVEL
021500        WHEN 'S'
021600           MOVE 1 TO WS-USER-LEVEL
021700        WHEN 'D'
021800           MOVE 1 TO WS-USER-LEVEL
021900        WHEN 'W'
022000           MOVE 1 TO WS-USER-LEVEL
022100        WHEN 'C'
022200           MOVE 0 TO WS-USER-LEVEL
022300        WHEN OTHER
022400           MOVE 0 TO WS-USER-LEVEL
022500     END-EVALUATE.
022600*
022700 0310-EXIT.
022800     EXIT.
022900*
023000 0320-REQ-ROLE-TO-LEVEL.
023100*
023200*    AN UNKNOWN REQUIRED ROLE DEFAULTS TO ADMIN (LEVEL 2), THE
023300*    MOST RESTRICTIVE CHOICE (PROBLEM PK-205).
023400     EVALUATE LK-IN-REQ-ROLE
023500        WHEN 'A'
023600           MOVE 2 TO WS-REQ-LEVEL
023700        WHEN 'S'
023800           MOVE 1 TO WS-REQ-LEVEL
023900        WHEN 'D'
024000           MOVE 1 TO WS-REQ-LEVEL
024100        WHEN 'W'
024200           MOVE 1 TO WS-REQ-LEVEL
024300        WHEN 'C'
024400           MOVE 0 TO WS-REQ-LEVEL
024500        WHEN OTHER
024600           MOVE 2 TO WS-REQ-LEVEL
024700     END-EVALUATE.
024800*
024900 0320-EXIT.
025000     EXIT.
025100*
025200 0400-CHECK-DATA-SCOPE.
025300*
025400*    NON-CUSTOMER ROLES ARE NOT DATA-SCOPED AT ALL - THEY SEE
025500*    EVERYTHING THEY ARE OTHERWISE ALLOWED TO SEE.
025600     IF LK-IN-ROLE NOT = 'C'
025700        MOVE 'Y' TO LK-OUT-IN-SCOPE
025800     ELSE
025900        IF LK-IN-SENDER-ACCOUNT = LK-IN-OWN-ACCOUNT
026000           MOVE 'Y' TO LK-OUT-IN-SCOPE
026100        ELSE
026200           MOVE 'N' TO LK-OUT-IN-SCOPE
026300        END-IF
026400     END-IF.
026500*
026600 0400-EXIT.
026700     EXIT.
