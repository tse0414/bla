000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BILLPROC.
000300 AUTHOR.        R. SALAS.
000400 INSTALLATION.  SHIPSYS DATA CENTER.
000500 DATE-WRITTEN.  05-02-96.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  BILLPROC - BILLING / PAYMENT STATUS PROCESSOR                *
001000*                                                                *
001100*  READS THE RATED PACKAGE MASTER (PKGMSTR) SEQUENTIALLY.  FOR   *
001200*  EACH PACKAGE, LOOKS UP THE SENDING CUSTOMER ON CUSTMSTR BY    *
001300*  ACCOUNT NUMBER.  IF THE CUSTOMER IS NOT ON FILE THE PACKAGE   *
001400*  IS REJECTED AND COUNTED, NOT BILLED.  OTHERWISE DERIVES THE   *
001500*  PAYMENT STATUS FROM THE CUSTOMER'S TYPE AND BILLING           *
001600*  PREFERENCE, BUILDS A BILLING RECORD FOR THE PERIOD THE        *
001700*  PACKAGE WAS CREATED, AND WRITES IT TO BILLFILE.  PRODUCES A   *
001800*  RUN SUMMARY SHOWING COUNTS AND AMOUNTS BY PAYMENT STATUS.     *
001900*****************************************************************
002000*  CHANGE LOG                                                   *
002100*---------------------------------------------------------------*
002200*    05/02/96  R.SALAS   ORIGINAL VERSION (REQ OP-077)           *
002300*    11/12/97  R.SALAS   CUSTOMER-NOT-FOUND NO LONGER ABENDS -   *
002400*                        PACKAGE IS SKIPPED AND COUNTED AS A     *
002500*                        REJECT (PROBLEM PK-140)                 *
002600*    02/09/99  W.ORTIZ   Y2K SWEEP - BIL-PERIOD NOW SOURCED      *
002700*                        FROM THE WIDENED PKG-CREATED-CCYY/MM    *
002800*                        (REQ Y2K-004)                           *
002900*    11/30/01  D.FENN    PAY STATUS DERIVATION REWRITTEN TO USE  *
003000*                        THE NEW CUST-TYPE / CUST-BILL-PREF      *
003100*                        88-LEVELS INSTEAD OF HARD-CODED         *
003200*                        LITERALS (REQ BI-230)                   *
003300*    08/09/26  R.SALAS   PULLED WS-RECS-READ OUT TO A STANDALONE *
003400*                        77-LEVEL ITEM - IT IS A RUN-WIDE INPUT  *
003500*                        COUNTER, NOT PART OF THE PAY-STATUS     *
003600*                        BREAKDOWN IT WAS GROUPED WITH           *
003700*                        (PROBLEM PK-241)                        *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-390.
004200 OBJECT-COMPUTER.   IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT PKG-MASTER-FILE   ASSIGN TO PKGMSTR
004900             ORGANIZATION IS  INDEXED
005000             ACCESS       IS  SEQUENTIAL
005100             RECORD KEY   IS  PKG-TRACKING-NO
005200             FILE STATUS  IS  WS-PKGMSTR-STATUS
005300                              WS-PKGMSTR-STATUS-VSAM.
005400*
005500     SELECT CUST-MASTER-FILE  ASSIGN TO CUSTMSTR
005600             ORGANIZATION IS  INDEXED
005700             ACCESS       IS  DYNAMIC
005800             RECORD KEY   IS  CUST-ACCOUNT
005900             FILE STATUS  IS  WS-CUSTMSTR-STATUS
006000                              WS-CUSTMSTR-STATUS-VSAM.
006100*
006200     SELECT BILL-FILE         ASSIGN TO BILLFILE
006300             FILE STATUS  IS  WS-BILLFILE-STATUS.
006400*
006500     SELECT BILLRPT-FILE      ASSIGN TO BILLRPT
006600             FILE STATUS  IS  WS-BILLRPT-STATUS.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  PKG-MASTER-FILE.
007200 COPY SHIPSYS-COPY-PKGREC.
007300*
007400 FD  CUST-MASTER-FILE.
007500 COPY SHIPSYS-COPY-CUSTREC.
007600*
007700 FD  BILL-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 48 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS BIL-RECORD.
008300 COPY SHIPSYS-COPY-BILLREC.
008400*
008500 FD  BILLRPT-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 132 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS RPT-LINE.
009100*
009200 01  RPT-LINE                     PIC X(132).
009300*
009400 WORKING-STORAGE SECTION.
009500*
009600 77  WS-RECS-READ              PIC S9(07) COMP-3 VALUE +0.
009700*
009800 01  WS-FILE-STATUS-FIELDS.
009900     05  WS-PKGMSTR-STATUS         PIC X(02) VALUE SPACES.
010000     05  WS-PKGMSTR-STATUS-VSAM.
010100         10  WS-PKGMSTR-VSAM-RC     PIC S9(02) COMP.
010200         10  WS-PKGMSTR-VSAM-FUNC   PIC S9(02) COMP.
010300         10  WS-PKGMSTR-VSAM-FEEDBK PIC S9(02) COMP.
010400     05  WS-CUSTMSTR-STATUS        PIC X(02) VALUE SPACES.
010500     05  WS-CUSTMSTR-STATUS-VSAM.
010600         10  WS-CUSTMSTR-VSAM-RC     PIC S9(02) COMP.
010700         10  WS-CUSTMSTR-VSAM-FUNC   PIC S9(02) COMP.
010800         10  WS-CUSTMSTR-VSAM-FEEDBK PIC S9(02) COMP.
010900     05  WS-BILLFILE-STATUS        PIC X(02) VALUE SPACES.
011000     05  WS-BILLRPT-STATUS         PIC X(02) VALUE SPACES.
011100*
011200     05  FILLER                    PIC X(01).
011300 01  WS-SWITCHES.
011400     05  WS-EOF-PKGMSTR-SW         PIC X(03) VALUE 'NO '.
011500         88  EOF-PKGMSTR               VALUE 'YES'.
011600     05  WS-CUST-FOUND-SW          PIC X(03) VALUE 'NO '.
011700         88  CUST-FOUND                VALUE 'YES'.
011800     05  WS-DERIVED-PAY-STATUS     PIC X(01) VALUE SPACES.
011900*
012000     05  FILLER                    PIC X(01).
012100 01  WS-ACCUMULATORS.
012200     05  WS-RECS-REJECTED          PIC S9(07) COMP-3 VALUE +0.
012300     05  WS-CNT-PAID               PIC S9(07) COMP-3 VALUE +0.
012400     05  WS-CNT-COD                PIC S9(07) COMP-3 VALUE +0.
012500     05  WS-CNT-UNPAID             PIC S9(07) COMP-3 VALUE +0.
012600     05  WS-AMT-PAID               PIC S9(09)V99 COMP-3 VALUE +0.
012700     05  WS-AMT-COD                PIC S9(09)V99 COMP-3 VALUE +0.
012800     05  WS-AMT-UNPAID             PIC S9(09)V99 COMP-3 VALUE +0.
012900     05  WS-GRAND-TOTAL            PIC S9(09)V99 COMP-3 VALUE +0.
013000*
013100     05  FILLER                    PIC X(01).
013200 01  WS-DATE-FIELDS.
013300     05  WS-RUN-DATE               PIC 9(06).
013400     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013500         10  WS-RUN-YY             PIC 9(02).
013600         10  WS-RUN-MM             PIC 9(02).
013700         10  WS-RUN-DD             PIC 9(02).
013800*
013900*    RUN SUMMARY REPORT LINES.
014000     05  FILLER                    PIC X(01).
014100 01  HL-HEADER-1.
014200     05  FILLER                    PIC X(01) VALUE SPACES.
014300     05  FILLER                    PIC X(30)
014400                VALUE 'SHIPSYS BILLING RUN SUMMARY'.
014500     05  FILLER                    PIC X(20) VALUE SPACES.
014600     05  FILLER                    PIC X(07) VALUE 'RUN ON '.
014700     05  HL-RUN-MM                 PIC 99.
014800     05  FILLER                    PIC X(01) VALUE '/'.
014900     05  HL-RUN-DD                 PIC 99.
015000     05  FILLER                    PIC X(01) VALUE '/'.
015100     05  HL-RUN-YY                 PIC 99.
015200     05  FILLER                    PIC X(67) VALUE SPACES.
015300*
015400 01  SL-DETAIL-LINE.
015500     05  FILLER                    PIC X(05) VALUE SPACES.
015600     05  SL-LABEL                  PIC X(24) VALUE SPACES.
015700     05  SL-COUNT                  PIC ZZZ,ZZ9.
015800     05  FILLER                    PIC X(03) VALUE SPACES.
015900     05  SL-AMOUNT                 PIC Z,ZZZ,ZZ9.99-.
016000     05  FILLER                    PIC X(79) VALUE SPACES.
016100*
016200 PROCEDURE DIVISION.
016300*
016400 0000-MAINLINE.
016500*
016600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
016700     PERFORM 0200-PROCESS-PACKAGES THRU 0200-EXIT
016800        UNTIL EOF-PKGMSTR.
016900     PERFORM 0500-WRITE-SUMMARY THRU 0500-EXIT.
017000     CLOSE PKG-MASTER-FILE
017100           CUST-MASTER-FILE
017200           BILL-FILE
017300           BILLRPT-FILE.
017400     MOVE ZERO TO RETURN-CODE.
017500     GOBACK.
017600*
017700 0100-INITIALIZE.
017800*
017900     ACCEPT WS-RUN-DATE FROM DATE.
018000     MOVE WS-RUN-MM TO HL-RUN-MM.
018100     MOVE WS-RUN-DD TO HL-RUN-DD.
018200     MOVE WS-RUN-YY TO HL-RUN-YY.
018300     OPEN INPUT  PKG-MASTER-FILE
018400          INPUT  CUST-MASTER-FILE.
018500     OPEN OUTPUT BILL-FILE
018600          OUTPUT BILLRPT-FILE.
018700     WRITE RPT-LINE FROM HL-HEADER-1 AFTER ADVANCING PAGE.
018800     PERFORM 0210-READ-PKG-MASTER THRU 0210-EXIT.
018900*
019000 0100-EXIT.
019100     EXIT.
019200*
019300 0200-PROCESS-PACKAGES.
019400*
019500     PERFORM 0220-LOOKUP-CUSTOMER THRU 0220-EXIT.
019600     IF CUST-FOUND
019700        PERFORM 0230-DERIVE-PAY-STATUS THRU 0230-EXIT
019800        PERFORM 0240-BUILD-AND-WRITE-BILL THRU 0240-EXIT
019900     ELSE
020000        ADD 1 TO WS-RECS-REJECTED
020100        DISPLAY 'BILLPROC - CUSTOMER NOT FOUND FOR TRACKING NO '
020200                PKG-TRACKING-NO ' SENDER ' PKG-SENDER-ID
020300     END-IF.
020400     PERFORM 0210-READ-PKG-MASTER THRU 0210-EXIT.
020500*
020600 0200-EXIT.
020700     EXIT.
020800*
020900 0210-READ-PKG-MASTER.
021000*
021100     READ PKG-MASTER-FILE NEXT RECORD
021200        AT END
021300           MOVE 'YES' TO WS-EOF-PKGMSTR-SW
021400     END-READ.
021500     IF NOT EOF-PKGMSTR
021600        ADD 1 TO WS-RECS-READ
021700     END-IF.
021800*
021900 0210-EXIT.
022000     EXIT.
022100*
022200 0220-LOOKUP-CUSTOMER.
022300*
022400     MOVE PKG-SENDER-ID TO CUST-ACCOUNT.
022500     READ CUST-MASTER-FILE
022600        INVALID KEY
022700           MOVE 'NO ' TO WS-CUST-FOUND-SW.
022800     IF WS-CUSTMSTR-STATUS = '00'
022900        MOVE 'YES' TO WS-CUST-FOUND-SW
023000     ELSE
023100        MOVE 'NO ' TO WS-CUST-FOUND-SW
023200     END-IF.
023300*
023400 0220-EXIT.
023500     EXIT.
023600*
023700 0230-DERIVE-PAY-STATUS.
023800*
023900*    EVALUATED IN THIS ORDER - SEE REQ BI-230:
024000*      1. PREPAID CUSTOMER TYPE ALWAYS PAYS UP FRONT.
024100*      2. ELSE A COD BILLING PREFERENCE PAYS ON DELIVERY.
024200*      3. ELSE THE SHIPMENT IS UNPAID, AWAITING THE MONTHLY
024300*         STATEMENT RUN (STMTRUN).
024400     IF CUST-TYPE-PREPAID
024500        MOVE 'P' TO WS-DERIVED-PAY-STATUS
024600     ELSE
024700        IF CUST-PREF-COD
024800           MOVE 'C' TO WS-DERIVED-PAY-STATUS
024900        ELSE
025000           MOVE 'U' TO WS-DERIVED-PAY-STATUS
025100        END-IF
025200     END-IF.
025300*
025400 0230-EXIT.
025500     EXIT.
025600*
025700 0240-BUILD-AND-WRITE-BILL.
025800*
025900     MOVE PKG-TRACKING-NO    TO BIL-TRACKING-NO.
026000     MOVE PKG-SENDER-ID      TO BIL-CUSTOMER-ID.
026100     MOVE PKG-CREATED-CCYY   TO BIL-PERIOD-CCYY.
026200     MOVE PKG-CREATED-MM     TO BIL-PERIOD-MM.
026300     MOVE PKG-AMOUNT         TO BIL-AMOUNT.
026400     MOVE CUST-BILL-PREF     TO BIL-PREF.
026500     MOVE WS-DERIVED-PAY-STATUS     TO BIL-PAY-STATUS.
026600     WRITE BIL-RECORD.
026700     EVALUATE WS-DERIVED-PAY-STATUS
026800        WHEN 'P'
026900           ADD 1           TO WS-CNT-PAID
027000           ADD PKG-AMOUNT  TO WS-AMT-PAID
027100        WHEN 'C'
027200           ADD 1           TO WS-CNT-COD
027300           ADD PKG-AMOUNT  TO WS-AMT-COD
027400        WHEN OTHER
027500           ADD 1           TO WS-CNT-UNPAID
027600           ADD PKG-AMOUNT  TO WS-AMT-UNPAID
027700     END-EVALUATE.
027800     ADD PKG-AMOUNT TO WS-GRAND-TOTAL.
027900*
028000 0240-EXIT.
028100     EXIT.
028200*
028300 0500-WRITE-SUMMARY.
028400*
028500     MOVE 'RECORDS READ..........' TO SL-LABEL.
028600     MOVE WS-RECS-READ     TO SL-COUNT.
028700     MOVE ZERO             TO SL-AMOUNT.
028800     WRITE RPT-LINE FROM SL-DETAIL-LINE AFTER ADVANCING 2.
028900     MOVE 'RECORDS REJECTED......' TO SL-LABEL.
029000     MOVE WS-RECS-REJECTED TO SL-COUNT.
029100     MOVE ZERO             TO SL-AMOUNT.
029200     WRITE RPT-LINE FROM SL-DETAIL-LINE AFTER ADVANCING 1.
029300     MOVE 'PAID (PREPAID)........' TO SL-LABEL.
029400     MOVE WS-CNT-PAID      TO SL-COUNT.
029500     MOVE WS-AMT-PAID      TO SL-AMOUNT.
029600     WRITE RPT-LINE FROM SL-DETAIL-LINE AFTER ADVANCING 2.
029700     MOVE 'COD...................' TO SL-LABEL.
029800     MOVE WS-CNT-COD       TO SL-COUNT.
029900     MOVE WS-AMT-COD       TO SL-AMOUNT.
030000     WRITE RPT-LINE FROM SL-DETAIL-LINE AFTER ADVANCING 1.
030100     MOVE 'UNPAID (MONTHLY)......' TO SL-LABEL.
030200     MOVE WS-CNT-UNPAID    TO SL-COUNT.
030300     MOVE WS-AMT-UNPAID    TO SL-AMOUNT.
030400     WRITE RPT-LINE FROM SL-DETAIL-LINE AFTER ADVANCING 1.
030500     MOVE 'GRAND TOTAL AMOUNT....' TO SL-LABEL.
030600     MOVE ZERO             TO SL-COUNT.
030700     MOVE WS-GRAND-TOTAL   TO SL-AMOUNT.
030800     WRITE RPT-LINE FROM SL-DETAIL-LINE AFTER ADVANCING 2.
030900*
031000 0500-EXIT.
031100     EXIT.
