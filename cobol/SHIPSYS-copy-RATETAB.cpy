000100*****************************************************************
000200*  SHIPSYS-COPY-RATETAB                                         *
000300*  RATE TABLES USED BY RATECALC TO PRICE A SHIPMENT.  TABLE IS   *
000400*  LOADED BY 0100-LOAD-RATE-TAB IN RATECALC - SEE THAT           *
000500*  PARAGRAPH BEFORE CHANGING ENTRY ORDER.                        *
000600*****************************************************************
000700*    03/21/94  RSALAS    ORIGINAL FLAT RATE TABLE (STD/EXP ONLY) *
000800*    08/02/96  T.OKONKWO ADDED OVERNIGHT AND INTERNATIONAL ROWS, *
000900*                        ADDED SURCHARGE TABLE (REQ OP-077)      *
001000*****************************************************************
001100 01  RATE-TABLE-AREA.
001200     05  RATE-TAB-ENTRY  OCCURS 4 TIMES
001300                         INDEXED BY RATE-IDX.
001400         10  RATE-TAB-SVC-CODE     PIC X(01).
001500         10  RATE-TAB-PER-KG       PIC 9(03)V99.
001600     05  DIST-RATE-PER-KM          PIC 9(03)V99  VALUE 2.00.
001700     05  BASE-FLAT-FEE             PIC 9(03)V99  VALUE 50.00.
001800     05  SURCHG-TAB-ENTRY  OCCURS 3 TIMES
001900                           INDEXED BY SURCHG-IDX.
002000         10  SURCHG-TAB-MARKER     PIC X(01).
002100         10  SURCHG-TAB-AMOUNT     PIC 9(03)V99.
002200     05  FILLER                    PIC X(01).
