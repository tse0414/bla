000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MSTRMAINT.
000300 AUTHOR.        R. SALAS.
000400 INSTALLATION.  SHIPSYS DATA CENTER.
000500 DATE-WRITTEN.  11-18-94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  MSTRMAINT - CUSTOMER AND PACKAGE MASTER MAINTENANCE           *
001000*                                                                *
001100*  READS MAINTENANCE TRANSACTIONS (MAINTRAN) ONE AT A TIME AND   *
001200*  DISPATCHES ON TRAN TYPE TO ADD A NEW CUSTOMER, CHANGE A       *
001300*  CUSTOMER'S NAME/ADDRESS/BILLING FIELDS, ADD A NEW PACKAGE, OR *
001400*  POST A BILLED AMOUNT AGAINST AN EXISTING PACKAGE.  EVERY      *
001500*  TRANSACTION IS EDITED BEFORE IT TOUCHES A MASTER FILE;        *
001600*  REJECTS GO TO THE EXCEPTION REPORT WITH A REASON.  A NEW      *
001700*  PACKAGE OR A COMPLETED BILLING POSTS AN EVENT TO EVENTHST SO  *
001800*  TRKEVENT AND PKGQUERY SEE A CONSISTENT HISTORY.               *
001900*****************************************************************
002000*  CHANGE LOG                                                   *
002100*---------------------------------------------------------------*
002200*    11/18/94  R.SALAS   ORIGINAL VERSION - CUSTOMER ADD AND     *
002300*                        PACKAGE ADD ONLY (REQ PK-002)           *
002400*    08/02/96  T.OKONKWO ADDED THE AMOUNT-UPDATE TRANSACTION SO  *
002500*                        BILLING CAN POST AGAINST AN EXISTING    *
002600*                        PACKAGE WITHOUT A FULL RERUN OF BILLPROC*
002700*                        (REQ OP-077)                            *
002800*    09/23/98  T.OKONKWO ADDED THE CUSTOMER-UPDATE TRANSACTION   *
002900*                        AND THE DUPLICATE-ACCOUNT EDIT ON       *
003000*                        CUSTOMER ADD (REQ BI-101)                *
003100*    02/09/99  W.ORTIZ   Y2K SWEEP - PKG-CREATED-DATE AND        *
003200*                        EVT-TIMESTAMP NOW CARRY THE WIDENED     *
003300*                        CCYYMMDD FORM, RUN-DATE ACCEPT CHANGED  *
003400*                        TO YYYYMMDD (REQ Y2K-004)               *
003500*    05/14/01  D.FENN    AMOUNT UPDATE NOW DERIVES PAY STATUS    *
003600*                        FROM THE PAYMENT METHOD CODE ON THE     *
003700*                        TRANSACTION INSTEAD OF LEAVING IT TO A  *
003800*                        SEPARATE STEP (REQ BI-230)              *
003900*    09/11/03  D.FENN    ADDED THE ACCTCTRL CALL ON PACKAGE AND  *
004000*                        CUSTOMER ADD SO WALK-UP TERMINAL        *
004100*                        REQUESTS GET THE SAME ROLE EDIT AS      *
004200*                        BATCH-KEYED CARDS (REQ SEC-014)         *
004300*    08/09/26  R.SALAS   PULLED WS-RECS-READ OUT TO A STANDALONE *
004400*                        77-LEVEL ITEM - IT IS A RUN-WIDE INPUT  *
004500*                        COUNTER, NOT PART OF THE APPLIED/       *
004600*                        REJECTED BREAKDOWN (PROBLEM PK-241)     *
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-390.
005100 OBJECT-COMPUTER.   IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*
005700     SELECT MAINTRAN-FILE     ASSIGN TO MAINTRAN
005800             FILE STATUS  IS  WS-MAINTRAN-STATUS.
005900*
006000     SELECT CUST-MASTER-FILE  ASSIGN TO CUSTMSTR
006100             ORGANIZATION IS  INDEXED
006200             ACCESS       IS  DYNAMIC
006300             RECORD KEY   IS  CUST-ACCOUNT
006400             FILE STATUS  IS  WS-CUSTMSTR-STATUS
006500                              WS-CUSTMSTR-STATUS-VSAM.
006600*
006700     SELECT PKG-MASTER-FILE   ASSIGN TO PKGMSTR
006800             ORGANIZATION IS  INDEXED
006900             ACCESS       IS  DYNAMIC
007000             RECORD KEY   IS  PKG-TRACKING-NO
007100             FILE STATUS  IS  WS-PKGMSTR-STATUS
007200                              WS-PKGMSTR-STATUS-VSAM.
007300*
007400     SELECT EVENTHST-FILE     ASSIGN TO EVENTHST
007500             FILE STATUS  IS  WS-EVENTHST-STATUS.
007600*
007700     SELECT MAINRPT-FILE      ASSIGN TO MAINRPT
007800             FILE STATUS  IS  WS-MAINRPT-STATUS.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300 FD  MAINTRAN-FILE.
008400 COPY SHIPSYS-COPY-MAINTRAN.
008500*
008600 FD  CUST-MASTER-FILE.
008700 01  CUST-MASTER-RECORD-AREA      PIC X(122).
008800*
008900 FD  PKG-MASTER-FILE.
009000 01  PKG-MASTER-RECORD-AREA       PIC X(212).
009100*
009200 FD  EVENTHST-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 140 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS EVENTHST-OUT-RECORD.
009800*
009900 01  EVENTHST-OUT-RECORD         PIC X(140).
010000*
010100 FD  MAINRPT-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 132 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS RPT-LINE.
010700*
010800 01  RPT-LINE                    PIC X(132).
010900*
011000 WORKING-STORAGE SECTION.
011100 77  WS-RECS-READ              PIC S9(07) COMP-3 VALUE +0.
011200*
011300 01  WS-FILE-STATUS-FIELDS.
011400     05  WS-MAINTRAN-STATUS        PIC X(02) VALUE SPACES.
011500     05  WS-CUSTMSTR-STATUS        PIC X(02) VALUE SPACES.
011600     05  WS-CUSTMSTR-STATUS-VSAM.
011700         10  WS-CUSTMSTR-VSAM-RC    PIC S9(02) COMP.
011800         10  WS-CUSTMSTR-VSAM-FUNC  PIC S9(02) COMP.
011900         10  WS-CUSTMSTR-VSAM-FEEDBK PIC S9(02) COMP.
012000     05  WS-PKGMSTR-STATUS         PIC X(02) VALUE SPACES.
012100     05  WS-PKGMSTR-STATUS-VSAM.
012200         10  WS-PKGMSTR-VSAM-RC     PIC S9(02) COMP.
012300         10  WS-PKGMSTR-VSAM-FUNC   PIC S9(02) COMP.
012400         10  WS-PKGMSTR-VSAM-FEEDBK PIC S9(02) COMP.
012500     05  WS-EVENTHST-STATUS        PIC X(02) VALUE SPACES.
012600     05  WS-MAINRPT-STATUS         PIC X(02) VALUE SPACES.
012700*
012800     05  FILLER                    PIC X(01).
012900 01  WS-SWITCHES.
013000     05  WS-EOF-MAINTRAN-SW        PIC X(03) VALUE 'NO '.
013100         88  EOF-MAINTRAN              VALUE 'YES'.
013200     05  WS-REJECT-SW              PIC X(03) VALUE 'NO '.
013300         88  TRANSACTION-REJECTED      VALUE 'YES'.
013400     05  WS-CUST-FOUND-SW          PIC X(03) VALUE 'NO '.
013500         88  CUST-FOUND                VALUE 'YES'.
013600     05  WS-PKG-FOUND-SW           PIC X(03) VALUE 'NO '.
013700         88  PKG-FOUND                 VALUE 'YES'.
013800*
013900     05  FILLER                    PIC X(01).
014000 01  WS-REASON-CODE                PIC X(15) VALUE SPACES.
014100*
014200 01  WS-WORK-CUST-RECORD.
014300 COPY SHIPSYS-COPY-CUSTREC.
014400*
014500 01  WS-WORK-PKG-RECORD.
014600 COPY SHIPSYS-COPY-PKGREC.
014700*
014800 01  WS-WORK-EVENT-RECORD.
014900 COPY SHIPSYS-COPY-EVTREC.
015000*
015100 01  WS-ACCTCTRL-PARMS.
015200     05  WS-AC-MODEL               PIC X(01) VALUE 'A'.
015300     05  WS-AC-ROLE                PIC X(01).
015400     05  WS-AC-ROLE-R  REDEFINES WS-AC-ROLE  PIC X(01).
015500     05  WS-AC-ACTION              PIC X(20).
015600     05  WS-AC-REQ-ROLE            PIC X(01).
015700     05  WS-AC-SENDER-ACCOUNT      PIC X(10).
015800     05  WS-AC-OWN-ACCOUNT         PIC X(10).
015900     05  WS-AC-ALLOWED             PIC X(01).
016000         88  WS-AC-IS-ALLOWED          VALUE 'Y'.
016100     05  WS-AC-IN-SCOPE            PIC X(01).
016200     05  FILLER                    PIC X(01).
016300*
016400 01  WS-ACCUMULATORS.
016500     05  WS-APPLIED-COUNT          PIC S9(07) COMP-3 VALUE +0.
016600     05  WS-REJECTED-COUNT         PIC S9(07) COMP-3 VALUE +0.
016700*
016800     05  FILLER                    PIC X(01).
016900 01  WS-DATE-FIELDS.
017000     05  WS-RUN-DATE               PIC 9(08).
017100     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
017200         10  WS-RUN-CCYY           PIC 9(04).
017300         10  WS-RUN-MM             PIC 9(02).
017400         10  WS-RUN-DD             PIC 9(02).
017500     05  WS-RUN-TIME               PIC 9(06).
017600*
017700     05  FILLER                    PIC X(01).
017800 01  HL-HEADER-1.
017900     05  FILLER                    PIC X(01) VALUE SPACES.
018000     05  FILLER                    PIC X(32)
018100                VALUE 'MASTER MAINTENANCE EXCEPTIONS'.
018200     05  FILLER                    PIC X(99) VALUE SPACES.
018300*
018400 01  RL-REJECT-LINE.
018500     05  FILLER                    PIC X(02) VALUE SPACES.
018600     05  RL-TRAN-TYPE              PIC X(08).
018700     05  FILLER                    PIC X(01) VALUE SPACES.
018800     05  RL-KEY                    PIC X(15).
018900     05  FILLER                    PIC X(01) VALUE SPACES.
019000     05  RL-REASON                 PIC X(15).
019100     05  FILLER                    PIC X(90) VALUE SPACES.
019200*
019300 01  SL-SUMMARY-LINE.
019400     05  FILLER                    PIC X(05) VALUE SPACES.
019500     05  SL-LABEL                  PIC X(30).
019600     05  SL-VALUE                  PIC ZZZ,ZZ9.
019700     05  FILLER                    PIC X(93) VALUE SPACES.
019800*
019900 PROCEDURE DIVISION.
020000*
020100 0000-MAINLINE.
020200*
020300     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
020400     PERFORM 0200-PROCESS-TRANSACTIONS THRU 0200-EXIT
020500        UNTIL EOF-MAINTRAN.
020600     PERFORM 0800-WRITE-SUMMARY THRU 0800-EXIT.
020700     CLOSE MAINTRAN-FILE
020800           CUST-MASTER-FILE
020900           PKG-MASTER-FILE
021000           EVENTHST-FILE
021100           MAINRPT-FILE.
021200     MOVE ZERO TO RETURN-CODE.
021300     GOBACK.
021400*
021500 0100-INITIALIZE.
021600*
021700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
021800     ACCEPT WS-RUN-TIME FROM TIME.
021900     OPEN INPUT MAINTRAN-FILE.
022000     OPEN I-O   CUST-MASTER-FILE.
022100     IF WS-CUSTMSTR-STATUS NOT = '00'
022200        DISPLAY 'MSTRMAINT - CUSTMSTR OPEN FAILED, STATUS = '
022300                WS-CUSTMSTR-STATUS
022400        MOVE 16 TO RETURN-CODE
022500        GOBACK
022600     END-IF.
022700     OPEN I-O   PKG-MASTER-FILE.
022800     IF WS-PKGMSTR-STATUS NOT = '00'
022900        DISPLAY 'MSTRMAINT - PKGMSTR OPEN FAILED, STATUS = '
023000                WS-PKGMSTR-STATUS
023100        MOVE 16 TO RETURN-CODE
023200        GOBACK
023300     END-IF.
023400     OPEN EXTEND OUTPUT EVENTHST-FILE.
023500     OPEN OUTPUT MAINRPT-FILE.
023600     WRITE RPT-LINE FROM HL-HEADER-1 AFTER ADVANCING PAGE.
023700     PERFORM 0210-READ-MAINTRAN THRU 0210-EXIT.
023800*
023900 0100-EXIT.
024000     EXIT.
024100*
024200 0200-PROCESS-TRANSACTIONS.
024300*
024400     ADD 1 TO WS-RECS-READ.
024500     MOVE 'NO ' TO WS-REJECT-SW.
024600     MOVE SPACES TO WS-REASON-CODE.
024700     EVALUATE TRUE
024800        WHEN MTN-TRAN-CUST-NEW
024900           PERFORM 0300-PROCESS-CUST-CREATE THRU 0300-EXIT
025000        WHEN MTN-TRAN-CUST-UPD
025100           PERFORM 0400-PROCESS-CUST-UPDATE THRU 0400-EXIT
025200        WHEN MTN-TRAN-PKG-NEW
025300           PERFORM 0500-PROCESS-PKG-CREATE THRU 0500-EXIT
025400        WHEN MTN-TRAN-AMT-UPD
025500           PERFORM 0600-PROCESS-AMT-UPDATE THRU 0600-EXIT
025600        WHEN OTHER
025700           MOVE 'BAD TRAN TYPE' TO WS-REASON-CODE
025800           MOVE 'YES' TO WS-REJECT-SW
025900     END-EVALUATE.
026000     IF TRANSACTION-REJECTED
026100        PERFORM 0700-WRITE-REJECTION THRU 0700-EXIT
026200     ELSE
026300        ADD 1 TO WS-APPLIED-COUNT
026400     END-IF.
026500     PERFORM 0210-READ-MAINTRAN THRU 0210-EXIT.
026600*
026700 0200-EXIT.
026800     EXIT.
026900*
027000 0210-READ-MAINTRAN.
027100*
027200     READ MAINTRAN-FILE
027300        AT END
027400           MOVE 'YES' TO WS-EOF-MAINTRAN-SW
027500     END-READ.
027600*
027700 0210-EXIT.
027800     EXIT.
027900*
028000 0300-PROCESS-CUST-CREATE.
028100*
028200*    REJECT A DUPLICATE ACCOUNT NUMBER BEFORE TOUCHING ANYTHING
028300*    ELSE ON THE CARD (REQ BI-101).
028400     MOVE MTN-CUST-ACCOUNT TO CUST-ACCOUNT.
028500     READ CUST-MASTER-FILE
028600        INTO WS-WORK-CUST-RECORD
028700        KEY IS CUST-ACCOUNT
028800        INVALID KEY
028900           CONTINUE
029000     END-READ.
029100     IF WS-CUSTMSTR-STATUS = '00'
029200        MOVE 'DUPLICATE ACCT' TO WS-REASON-CODE
029300        MOVE 'YES' TO WS-REJECT-SW
029400        GO TO 0300-EXIT
029500     END-IF.
029600     PERFORM 0320-CHECK-ACCTCTRL THRU 0320-EXIT.
029700     IF TRANSACTION-REJECTED
029800        GO TO 0300-EXIT
029900     END-IF.
030000     MOVE SPACES TO WS-WORK-CUST-RECORD.
030100     MOVE MTN-CUST-ACCOUNT TO CUST-ACCOUNT.
030200     MOVE MTN-CUST-NAME    TO CUST-NAME.
030300     MOVE MTN-CUST-PHONE   TO CUST-PHONE.
030400     MOVE MTN-CUST-EMAIL   TO CUST-EMAIL.
030500     MOVE MTN-CUST-ADDRESS TO CUST-ADDRESS.
030600     IF MTN-CUST-TYPE = SPACES
030700        MOVE 'N' TO CUST-TYPE
030800     ELSE
030900        MOVE MTN-CUST-TYPE TO CUST-TYPE
031000     END-IF.
031100     IF MTN-CUST-BILL-PREF = SPACES
031200        MOVE 'D' TO CUST-BILL-PREF
031300     ELSE
031400        MOVE MTN-CUST-BILL-PREF TO CUST-BILL-PREF
031500     END-IF.
031600     MOVE WS-RUN-DATE TO CUST-CREATED-DATE.
031700     WRITE CUST-MASTER-RECORD-AREA FROM WS-WORK-CUST-RECORD
031800        INVALID KEY
031900           MOVE 'DUPLICATE ACCT' TO WS-REASON-CODE
032000           MOVE 'YES' TO WS-REJECT-SW
032100     END-WRITE.
032200*
032300 0300-EXIT.
032400     EXIT.
032500*
032600 0320-CHECK-ACCTCTRL.
032700*
032800*    A WALK-UP CREATE REQUEST CARRIES A ROLE ON MTN-REQUEST-ROLE -
032900*    A BATCH-LOADED CARD DECK LEAVES IT BLANK AND IS TRUSTED
033000*    (REQ SEC-014).
033100     IF MTN-REQUEST-ROLE = SPACES
033200        GO TO 0320-EXIT
033300     END-IF.
033400     MOVE 'A' TO WS-AC-MODEL.
033500     MOVE MTN-REQUEST-ROLE TO WS-AC-ROLE.
033600     MOVE 'CREATE-CUSTOMER' TO WS-AC-ACTION.
033700     MOVE SPACES TO WS-AC-REQ-ROLE
033800                     WS-AC-SENDER-ACCOUNT
033900                     WS-AC-OWN-ACCOUNT.
034000     CALL 'ACCTCTRL' USING WS-ACCTCTRL-PARMS.
034100     IF NOT WS-AC-IS-ALLOWED
034200        MOVE 'NO AUTHORITY' TO WS-REASON-CODE
034300        MOVE 'YES' TO WS-REJECT-SW
034400     END-IF.
034500*
034600 0320-EXIT.
034700     EXIT.
034800*
034900 0400-PROCESS-CUST-UPDATE.
035000*
035100*    ONLY NON-BLANK FIELDS ON THE CARD OVERLAY THE MASTER - A
035200*    BLANK FIELD MEANS "NO CHANGE" (REQ BI-101).
035300     MOVE MTN-CUST-ACCOUNT TO CUST-ACCOUNT.
035400     READ CUST-MASTER-FILE
035500        INTO WS-WORK-CUST-RECORD
035600        KEY IS CUST-ACCOUNT
035700        INVALID KEY
035800           MOVE 'NOT FOUND' TO WS-REASON-CODE
035900           MOVE 'YES' TO WS-REJECT-SW
036000     END-READ.
036100     IF TRANSACTION-REJECTED
036200        GO TO 0400-EXIT
036300     END-IF.
036400     IF MTN-CUST-NAME NOT = SPACES
036500        MOVE MTN-CUST-NAME TO CUST-NAME
036600     END-IF.
036700     IF MTN-CUST-PHONE NOT = SPACES
036800        MOVE MTN-CUST-PHONE TO CUST-PHONE
036900     END-IF.
037000     IF MTN-CUST-EMAIL NOT = SPACES
037100        MOVE MTN-CUST-EMAIL TO CUST-EMAIL
037200     END-IF.
037300     IF MTN-CUST-ADDRESS NOT = SPACES
037400        MOVE MTN-CUST-ADDRESS TO CUST-ADDRESS
037500     END-IF.
037600     IF MTN-CUST-TYPE NOT = SPACES
037700        MOVE MTN-CUST-TYPE TO CUST-TYPE
037800     END-IF.
037900     IF MTN-CUST-BILL-PREF NOT = SPACES
038000        MOVE MTN-CUST-BILL-PREF TO CUST-BILL-PREF
038100     END-IF.
038200     REWRITE CUST-MASTER-RECORD-AREA FROM WS-WORK-CUST-RECORD
038300        INVALID KEY
038400           MOVE 'REWRITE FAILED' TO WS-REASON-CODE
038500           MOVE 'YES' TO WS-REJECT-SW
038600     END-REWRITE.
038700*
038800 0400-EXIT.
038900     EXIT.
039000*
039100 0500-PROCESS-PKG-CREATE.
039200*
039300     IF MTN-PKG-SENDER-ID = SPACES
039400        OR MTN-PKG-RECIP-NAME = SPACES
039500        MOVE 'MISSING DATA' TO WS-REASON-CODE
039600        MOVE 'YES' TO WS-REJECT-SW
039700        GO TO 0500-EXIT
039800     END-IF.
039900     IF MTN-PKG-WEIGHT NOT NUMERIC
040000        MOVE 'BAD WEIGHT' TO WS-REASON-CODE
040100        MOVE 'YES' TO WS-REJECT-SW
040200        GO TO 0500-EXIT
040300     END-IF.
040400     IF MTN-PKG-WEIGHT-N = ZERO
040500        MOVE 'BAD WEIGHT' TO WS-REASON-CODE
040600        MOVE 'YES' TO WS-REJECT-SW
040700        GO TO 0500-EXIT
040800     END-IF.
040900*    DECLARED VALUE IS OPTIONAL - IF SUPPLIED IT MUST BE NUMERIC.
041000*    AN UNSIGNED FIELD CANNOT GO NEGATIVE, SO NUMERIC IS ENOUGH
041100*    TO SATISFY THE ">= ZERO" EDIT ON THIS CARD (REQ PK-140).
041200     IF MTN-PKG-DECL-VALUE NOT = SPACES
041300        AND MTN-PKG-DECL-VALUE NOT NUMERIC
041400        MOVE 'BAD VALUE' TO WS-REASON-CODE
041500        MOVE 'YES' TO WS-REJECT-SW
041600        GO TO 0500-EXIT
041700     END-IF.
041800     PERFORM 0520-CHECK-ACCTCTRL THRU 0520-EXIT.
041900     IF TRANSACTION-REJECTED
042000        GO TO 0500-EXIT
042100     END-IF.
042200     MOVE SPACES TO WS-WORK-PKG-RECORD.
042300     MOVE MTN-PKG-TRACKING-NO TO PKG-TRACKING-NO.
042400     MOVE MTN-PKG-SENDER-ID   TO PKG-SENDER-ID.
042500     MOVE MTN-PKG-RECIP-NAME  TO PKG-RECIP-NAME.
042600     MOVE MTN-PKG-RECIP-ADDR  TO PKG-RECIP-ADDR.
042700     MOVE MTN-PKG-WEIGHT-N    TO PKG-WEIGHT.
042800     MOVE MTN-PKG-LENGTH-N    TO PKG-LENGTH.
042900     MOVE MTN-PKG-WIDTH-N     TO PKG-WIDTH.
043000     MOVE MTN-PKG-HEIGHT-N    TO PKG-HEIGHT.
043100     MOVE MTN-PKG-DISTANCE-N  TO PKG-DISTANCE.
043200     IF MTN-PKG-DECL-VALUE = SPACES
043300        MOVE ZERO TO PKG-DECLARED-VALUE
043400     ELSE
043500        MOVE MTN-PKG-DECL-VALUE-N TO PKG-DECLARED-VALUE
043600     END-IF.
043700     MOVE MTN-PKG-CONTENTS    TO PKG-CONTENTS.
043800     IF MTN-PKG-SVC-TYPE = SPACES
043900        MOVE 'S' TO PKG-SERVICE-TYPE
044000     ELSE
044100        MOVE MTN-PKG-SVC-TYPE TO PKG-SERVICE-TYPE
044200     END-IF.
044300     MOVE '01' TO PKG-STATUS.
044400     MOVE SPACES TO PKG-LOCATION.
044500     MOVE ZERO TO PKG-AMOUNT.
044600     MOVE 'U' TO PKG-PAY-STATUS.
044700     MOVE WS-RUN-DATE TO PKG-CREATED-DATE.
044800     WRITE PKG-MASTER-RECORD-AREA FROM WS-WORK-PKG-RECORD
044900        INVALID KEY
045000           MOVE 'DUP TRACKING #' TO WS-REASON-CODE
045100           MOVE 'YES' TO WS-REJECT-SW
045200     END-WRITE.
045300     IF NOT TRANSACTION-REJECTED
045400        MOVE '01' TO EVT-TYPE
045500        MOVE 'SYSTEM' TO EVT-LOCATION
045600        MOVE 'PACKAGE CREATED' TO EVT-NOTES
045700        PERFORM 0750-APPEND-EVENT THRU 0750-EXIT
045800     END-IF.
045900*
046000 0500-EXIT.
046100     EXIT.
046200*
046300 0520-CHECK-ACCTCTRL.
046400*
046500     IF MTN-REQUEST-ROLE = SPACES
046600        GO TO 0520-EXIT
046700     END-IF.
046800     MOVE 'A' TO WS-AC-MODEL.
046900     MOVE MTN-REQUEST-ROLE TO WS-AC-ROLE.
047000     MOVE 'CREATE-PACKAGE' TO WS-AC-ACTION.
047100     MOVE SPACES TO WS-AC-REQ-ROLE
047200                     WS-AC-SENDER-ACCOUNT
047300                     WS-AC-OWN-ACCOUNT.
047400     CALL 'ACCTCTRL' USING WS-ACCTCTRL-PARMS.
047500     IF NOT WS-AC-IS-ALLOWED
047600        MOVE 'NO AUTHORITY' TO WS-REASON-CODE
047700        MOVE 'YES' TO WS-REJECT-SW
047800     END-IF.
047900*
048000 0520-EXIT.
048100     EXIT.
048200*
048300 0600-PROCESS-AMT-UPDATE.
048400*
048500     MOVE MTN-PKG-TRACKING-NO TO PKG-TRACKING-NO.
048600     READ PKG-MASTER-FILE
048700        INTO WS-WORK-PKG-RECORD
048800        KEY IS PKG-TRACKING-NO
048900        INVALID KEY
049000           MOVE 'NOT FOUND' TO WS-REASON-CODE
049100           MOVE 'YES' TO WS-REJECT-SW
049200     END-READ.
049300     IF TRANSACTION-REJECTED
049400        GO TO 0600-EXIT
049500     END-IF.
049600     IF MTN-UPD-AMOUNT NOT NUMERIC
049700        MOVE 'BAD AMOUNT' TO WS-REASON-CODE
049800        MOVE 'YES' TO WS-REJECT-SW
049900        GO TO 0600-EXIT
050000     END-IF.
050100     MOVE MTN-UPD-AMOUNT-N TO PKG-AMOUNT.
050200     EVALUATE TRUE
050300        WHEN MTN-PAY-METHOD-CASH
050400           MOVE 'C' TO PKG-PAY-STATUS
050500        WHEN MTN-PAY-METHOD-COD
050600           MOVE 'C' TO PKG-PAY-STATUS
050700        WHEN MTN-PAY-METHOD-MONTHLY
050800           MOVE 'M' TO PKG-PAY-STATUS
050900        WHEN OTHER
051000           MOVE 'P' TO PKG-PAY-STATUS
051100     END-EVALUATE.
051200     REWRITE PKG-MASTER-RECORD-AREA FROM WS-WORK-PKG-RECORD
051300        INVALID KEY
051400           MOVE 'REWRITE FAILED' TO WS-REASON-CODE
051500           MOVE 'YES' TO WS-REJECT-SW
051600     END-REWRITE.
051700     IF NOT TRANSACTION-REJECTED
051800        MOVE PKG-STATUS TO EVT-TYPE
051900        MOVE PKG-LOCATION TO EVT-LOCATION
052000        MOVE 'BILLING COMPLETE' TO EVT-NOTES
052100        PERFORM 0750-APPEND-EVENT THRU 0750-EXIT
052200     END-IF.
052300*
052400 0600-EXIT.
052500     EXIT.
052600*
052700 0700-WRITE-REJECTION.
052800*
052900     ADD 1 TO WS-REJECTED-COUNT.
053000     MOVE MTN-TRAN-TYPE TO RL-TRAN-TYPE.
053100     EVALUATE TRUE
053200        WHEN MTN-TRAN-CUST-NEW
053300           MOVE MTN-CUST-ACCOUNT TO RL-KEY
053400        WHEN MTN-TRAN-CUST-UPD
053500           MOVE MTN-CUST-ACCOUNT TO RL-KEY
053600        WHEN MTN-TRAN-PKG-NEW
053700           MOVE MTN-PKG-TRACKING-NO TO RL-KEY
053800        WHEN MTN-TRAN-AMT-UPD
053900           MOVE MTN-PKG-TRACKING-NO TO RL-KEY
054000        WHEN OTHER
054100           MOVE SPACES TO RL-KEY
054200     END-EVALUATE.
054300     MOVE WS-REASON-CODE TO RL-REASON.
054400     WRITE RPT-LINE FROM RL-REJECT-LINE AFTER ADVANCING 1.
054500*
054600 0700-EXIT.
054700     EXIT.
054800*
054900 0750-APPEND-EVENT.
055000*
055100     MOVE SPACES TO EVT-RECORD.
055200     MOVE MTN-PKG-TRACKING-NO TO EVT-TRACKING-NO.
055300     MOVE WS-RUN-DATE        TO EVT-TS-CCYYMMDD.
055400     MOVE WS-RUN-TIME        TO EVT-TS-HHMMSS.
055500     MOVE 'A'                TO EVT-ROLE.
055600     MOVE 'MSTRMAINT'        TO EVT-OPERATOR.
055700     WRITE EVENTHST-OUT-RECORD FROM EVT-RECORD.
055800*
055900 0750-EXIT.
056000     EXIT.
056100*
056200 0800-WRITE-SUMMARY.
056300*
056400     MOVE 'TRANSACTIONS READ............' TO SL-LABEL.
056500     MOVE WS-RECS-READ TO SL-VALUE.
056600     WRITE RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 2.
056700     MOVE 'TRANSACTIONS APPLIED.........' TO SL-LABEL.
056800     MOVE WS-APPLIED-COUNT TO SL-VALUE.
056900     WRITE RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
057000     MOVE 'TRANSACTIONS REJECTED........' TO SL-LABEL.
057100     MOVE WS-REJECTED-COUNT TO SL-VALUE.
057200     WRITE RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
057300*
057400 0800-EXIT.
057500     EXIT.
