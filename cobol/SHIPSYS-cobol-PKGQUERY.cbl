000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PKGQUERY.
000300 AUTHOR.        W. ORTIZ.
000400 INSTALLATION.  SHIPSYS DATA CENTER.
000500 DATE-WRITTEN.  03-11-98.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  PKGQUERY - PACKAGE SEARCH / FILTER                           *
001000*                                                                *
001100*  READS ONE CRITERIA CARD (PQCRIT) - ANY FIELD MAY BE BLANK,    *
001200*  MEANING "DO NOT FILTER ON THIS FIELD".  WHEN A VEHICLE OR     *
001300*  WAREHOUSE CRITERION IS GIVEN, EVENTHST IS PRE-SCANNED TO      *
001400*  BUILD THE SET OF TRACKING NUMBERS THAT HAVE A MATCHING EVENT  *
001500*  (EITHER CRITERION QUALIFIES - THEY ARE ORED TOGETHER).  THEN  *
001600*  EVERY PACKAGE ON PKGMSTR IS TESTED AGAINST ALL SUPPLIED       *
001700*  CRITERIA (ANDED TOGETHER) AND MATCHES ARE WRITTEN TO PQRSLT   *
001800*  WITH A TRAILING MATCH COUNT.                                  *
001900*****************************************************************
002000*  CHANGE LOG                                                   *
002100*---------------------------------------------------------------*
002200*    03/11/98  W.ORTIZ   ORIGINAL VERSION (REQ CS-061)           *
002300*    02/09/99  W.ORTIZ   Y2K SWEEP - CRIT-DATE-FROM/TO AND THE   *
002400*                        PACKAGE CREATION DATE COMPARE ARE BOTH  *
002500*                        8-DIGIT CCYYMMDD, NO 2-DIGIT YEAR LEFT  *
002600*                        ANYWHERE IN THIS PROGRAM                *
002700*    06/14/00  D.FENN    LOCATION/VEHICLE/WAREHOUSE MATCHING IS  *
002800*                        NOW CASE-INSENSITIVE SUBSTRING, NOT     *
002900*                        EXACT COMPARE - SEE 0500-CHECK-CONTAINS *
003000*                        (REQ CS-090)                            *
003100*    04/17/02  D.FENN    QUALIFYING-TRACKING-NO TABLE WIDENED    *
003200*                        FROM 500 TO 2000 ENTRIES - PRIOR LIMIT  *
003300*                        OVERFLOWED ON THE DOWNTOWN WAREHOUSE    *
003400*                        SEARCH (PROBLEM CS-114)                 *
003500*    11/30/01  D.FENN    EVERY CANDIDATE PACKAGE IS NOW ALSO      *
003600*                        PASSED TO ACCTCTRL FOR THE U6 DATA-     *
003700*                        SCOPING CHECK - A CUSTOMER-ROLE QUERY    *
003800*                        NO LONGER SEES OTHER ACCOUNTS' PACKAGES  *
003900*                        EVEN WHEN THE SENDER CRITERION IS LEFT   *
004000*                        BLANK (REQ BI-230)                       *
004100*    08/09/26  R.SALAS   PULLED WS-MATCH-COUNT OUT TO A STANDALONE*
004200*                        77-LEVEL ITEM - IT WAS THE ONLY FIELD IN*
004300*                        ITS OWN GROUP (PROBLEM PK-241)           *
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*
005400     SELECT PQCRIT-FILE       ASSIGN TO PQCRIT
005500             FILE STATUS  IS  WS-PQCRIT-STATUS.
005600*
005700     SELECT EVENTHST-FILE     ASSIGN TO EVENTHST
005800             FILE STATUS  IS  WS-EVENTHST-STATUS.
005900*
006000     SELECT PKG-MASTER-FILE   ASSIGN TO PKGMSTR
006100             ORGANIZATION IS  INDEXED
006200             ACCESS       IS  SEQUENTIAL
006300             RECORD KEY   IS  PKG-TRACKING-NO
006400             FILE STATUS  IS  WS-PKGMSTR-STATUS
006500                              WS-PKGMSTR-STATUS-VSAM.
006600*
006700     SELECT PQRSLT-FILE       ASSIGN TO PQRSLT
006800             FILE STATUS  IS  WS-PQRSLT-STATUS.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300 FD  PQCRIT-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 80 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS PQCRIT-RECORD.
007900*
008000 01  PQCRIT-RECORD.
008100     05  CRIT-SENDER-ACCOUNT       PIC X(10).
008200         88  CRIT-SENDER-BLANK         VALUE SPACES.
008300     05  CRIT-DATE-FROM            PIC X(08).
008400         88  CRIT-DATE-FROM-BLANK      VALUE SPACES.
008500     05  CRIT-DATE-FROM-N  REDEFINES CRIT-DATE-FROM  PIC 9(08).
008600     05  CRIT-DATE-TO              PIC X(08).
008700         88  CRIT-DATE-TO-BLANK        VALUE SPACES.
008800     05  CRIT-DATE-TO-N    REDEFINES CRIT-DATE-TO    PIC 9(08).
008900     05  CRIT-LOCATION             PIC X(20).
009000         88  CRIT-LOCATION-BLANK       VALUE SPACES.
009100     05  CRIT-STATUS               PIC X(02).
009200         88  CRIT-STATUS-BLANK         VALUE SPACES.
009300     05  CRIT-VEHICLE-ID           PIC X(10).
009400         88  CRIT-VEHICLE-BLANK        VALUE SPACES.
009500     05  CRIT-WAREHOUSE-ID         PIC X(10).
009600         88  CRIT-WAREHOUSE-BLANK      VALUE SPACES.
009700     05  CRIT-ROLE                 PIC X(01).
009800         88  CRIT-ROLE-CUSTOMER        VALUE 'C'.
009900     05  CRIT-OWN-ACCOUNT          PIC X(10).
010000     05  FILLER                    PIC X(01).
010100*
010200 FD  EVENTHST-FILE.
010300 COPY SHIPSYS-COPY-EVTREC.
010400*
010500 FD  PKG-MASTER-FILE.
010600 COPY SHIPSYS-COPY-PKGREC.
010700*
010800 FD  PQRSLT-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 132 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS RPT-LINE.
011400*
011500 01  RPT-LINE                     PIC X(132).
011600*
011700 WORKING-STORAGE SECTION.
011800 77  WS-MATCH-COUNT            PIC S9(07) COMP-3 VALUE +0.
011900*
012000 01  WS-FILE-STATUS-FIELDS.
012100     05  WS-PQCRIT-STATUS          PIC X(02) VALUE SPACES.
012200     05  WS-EVENTHST-STATUS        PIC X(02) VALUE SPACES.
012300     05  WS-PKGMSTR-STATUS         PIC X(02) VALUE SPACES.
012400     05  WS-PKGMSTR-STATUS-VSAM.
012500         10  WS-PKGMSTR-VSAM-RC     PIC S9(02) COMP.
012600         10  WS-PKGMSTR-VSAM-FUNC   PIC S9(02) COMP.
012700         10  WS-PKGMSTR-VSAM-FEEDBK PIC S9(02) COMP.
012800     05  WS-PQRSLT-STATUS          PIC X(02) VALUE SPACES.
012900*
013000     05  FILLER                    PIC X(01).
013100 01  WS-SWITCHES.
013200     05  WS-EOF-EVENTHST-SW        PIC X(03) VALUE 'NO '.
013300         88  EOF-EVENTHST              VALUE 'YES'.
013400     05  WS-EOF-PKGMSTR-SW         PIC X(03) VALUE 'NO '.
013500         88  EOF-PKGMSTR               VALUE 'YES'.
013600     05  WS-VEH-WH-GIVEN-SW        PIC X(03) VALUE 'NO '.
013700         88  VEH-WH-CRITERIA-GIVEN     VALUE 'YES'.
013800     05  WS-MATCH-SW               PIC X(03) VALUE 'NO '.
013900         88  PACKAGE-MATCHES           VALUE 'YES'.
014000     05  WS-CONTAINS-SW            PIC X(03) VALUE 'NO '.
014100         88  FIELD-CONTAINS-CRIT       VALUE 'YES'.
014200     05  WS-QUALIFY-FOUND-SW       PIC X(03) VALUE 'NO '.
014300         88  ALREADY-QUALIFIED         VALUE 'YES'.
014400*
014500*    QUALIFYING-TRACKING-NO TABLE - BUILT BY THE EVENTHST
014600*    PRE-SCAN WHEN A VEHICLE OR WAREHOUSE CRITERION IS GIVEN.
014700     05  FILLER                    PIC X(01).
014800 01  WS-QUALIFY-TABLE.
014900     05  WS-QUAL-COUNT             PIC S9(04) COMP VALUE +0.
015000     05  WS-QUAL-ENTRY  OCCURS 2000 TIMES
015100                        INDEXED BY QUAL-IDX.
015200         10  WS-QUAL-TRACKING-NO   PIC X(15).
015300*
015400     05  FILLER                    PIC X(01).
015500 01  WS-DATE-FIELDS.
015600     05  WS-RUN-DATE               PIC 9(06).
015700     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015800         10  WS-RUN-YY             PIC 9(02).
015900         10  WS-RUN-MM             PIC 9(02).
016000         10  WS-RUN-DD             PIC 9(02).
016100*
016200*    GENERIC CASE-INSENSITIVE SUBSTRING TEST WORK AREA - SHARED
016300*    BY THE LOCATION, VEHICLE-ID AND WAREHOUSE-ID CRITERIA.
016400*    MOVING A SHORTER SOURCE FIELD INTO THESE PADS IT WITH
016500*    TRAILING SPACES, SO ONE PAIR OF 20-BYTE FIELDS SERVES ALL
016600*    THREE CRITERIA.
016700     05  FILLER                    PIC X(01).
016800 01  WS-CASE-FOLD-WORK.
016900     05  WS-FIELD-UPPER            PIC X(20).
017000     05  WS-CRIT-UPPER             PIC X(20).
017100     05  WS-CRIT-LEN               PIC S9(04) COMP VALUE +0.
017200     05  WS-SCAN-POS               PIC S9(04) COMP VALUE +0.
017300*
017400     05  FILLER                    PIC X(01).
017500 01  WS-CASE-FOLD-TABLES.
017600     05  WS-LOWER-ALPHA            PIC X(26)
017700                VALUE 'abcdefghijklmnopqrstuvwxyz'.
017800     05  WS-UPPER-ALPHA            PIC X(26)
017900                VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018000*
018100*    PARAMETER AREA PASSED TO ACCTCTRL FOR THE U6 DATA-SCOPING
018200*    CHECK - SHAPE MUST MATCH ACCTCTRL'S LK-ACCTCTRL-PARMS.
018300     05  FILLER                    PIC X(01).
018400 01  WS-ACCTCTRL-PARMS.
018500     05  WS-AC-MODEL               PIC X(01) VALUE 'A'.
018600     05  WS-AC-ROLE                PIC X(01).
018700     05  WS-AC-ACTION              PIC X(20) VALUE 'VIEW-PACKAGE'.
018800     05  WS-AC-REQ-ROLE            PIC X(01) VALUE SPACE.
018900     05  WS-AC-SENDER-ACCOUNT      PIC X(10).
019000     05  WS-AC-OWN-ACCOUNT         PIC X(10).
019100     05  WS-AC-ALLOWED             PIC X(01).
019200         88  WS-AC-IS-ALLOWED          VALUE 'Y'.
019300     05  WS-AC-IN-SCOPE            PIC X(01).
019400         88  WS-AC-IS-IN-SCOPE         VALUE 'Y'.
019500     05  FILLER                    PIC X(01).
019600*
019700*    SEARCH RESULTS REPORT LINES.
019800 01  HL-HEADER-1.
019900     05  FILLER                    PIC X(01) VALUE SPACES.
020000     05  FILLER                    PIC X(22)
020100                VALUE 'PACKAGE SEARCH RESULTS'.
020200     05  FILLER                    PIC X(109) VALUE SPACES.
020300*
020400 01  HL-HEADER-2.
020500     05  FILLER                    PIC X(01) VALUE SPACES.
020600     05  FILLER                    PIC X(10) VALUE 'CRITERIA:'.
020700     05  HL-CRIT-ACCOUNT           PIC X(10).
020800     05  FILLER                    PIC X(01) VALUE SPACES.
020900     05  HL-CRIT-LOCATION          PIC X(20).
021000     05  FILLER                    PIC X(01) VALUE SPACES.
021100     05  HL-CRIT-STATUS            PIC X(02).
021200     05  FILLER                    PIC X(01) VALUE SPACES.
021300     05  HL-CRIT-VEHICLE           PIC X(10).
021400     05  FILLER                    PIC X(01) VALUE SPACES.
021500     05  HL-CRIT-WAREHOUSE         PIC X(10).
021600     05  FILLER                    PIC X(75) VALUE SPACES.
021700*
021800 01  DL-DETAIL.
021900     05  FILLER                    PIC X(02) VALUE SPACES.
022000     05  DL-TRACKING-NO            PIC X(15).
022100     05  FILLER                    PIC X(01) VALUE SPACES.
022200     05  DL-SENDER-ID              PIC X(10).
022300     05  FILLER                    PIC X(01) VALUE SPACES.
022400     05  DL-RECIP-NAME             PIC X(20).
022500     05  FILLER                    PIC X(01) VALUE SPACES.
022600     05  DL-WEIGHT                 PIC ZZZ9.99.
022700     05  FILLER                    PIC X(01) VALUE SPACES.
022800     05  DL-CREATED                PIC 9(08).
022900     05  FILLER                    PIC X(01) VALUE SPACES.
023000     05  DL-AMOUNT                 PIC ZZ,ZZ9.99.
023100     05  FILLER                    PIC X(01) VALUE SPACES.
023200     05  DL-STATUS                 PIC X(02).
023300     05  FILLER                    PIC X(44) VALUE SPACES.
023400*
023500 01  TRL-TRAILER.
023600     05  FILLER                    PIC X(05) VALUE SPACES.
023700     05  FILLER                    PIC X(20) VALUE 'PACKAGES MATCHED....'.
023800     05  TRL-MATCH-COUNT           PIC ZZZ,ZZ9.
023900     05  FILLER                    PIC X(100) VALUE SPACES.
024000*
024100 PROCEDURE DIVISION.
024200*
024300 0000-MAINLINE.
024400*
024500     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
024600     IF VEH-WH-CRITERIA-GIVEN
024700        PERFORM 0200-PRESCAN-EVENTS THRU 0200-EXIT
024800     END-IF.
024900     PERFORM 0300-PROCESS-PACKAGES THRU 0300-EXIT
025000        UNTIL EOF-PKGMSTR.
025100     MOVE WS-MATCH-COUNT TO TRL-MATCH-COUNT.
025200     WRITE RPT-LINE FROM TRL-TRAILER AFTER ADVANCING 2.
025300     CLOSE PKG-MASTER-FILE
025400           PQRSLT-FILE.
025500     MOVE ZERO TO RETURN-CODE.
025600     GOBACK.
025700*
025800 0100-INITIALIZE.
025900*
026000     OPEN INPUT  PQCRIT-FILE.
026100     READ PQCRIT-FILE
026200        AT END
026300           DISPLAY 'PKGQUERY - NO CRITERIA CARD PRESENT'
026400           MOVE 16 TO RETURN-CODE
026500           GOBACK
026600     END-READ.
026700     CLOSE PQCRIT-FILE.
026800     IF NOT CRIT-VEHICLE-BLANK OR NOT CRIT-WAREHOUSE-BLANK
026900        MOVE 'YES' TO WS-VEH-WH-GIVEN-SW
027000     END-IF.
027100     OPEN INPUT  PKG-MASTER-FILE.
027200     OPEN OUTPUT PQRSLT-FILE.
027300     MOVE CRIT-SENDER-ACCOUNT TO HL-CRIT-ACCOUNT.
027400     MOVE CRIT-LOCATION       TO HL-CRIT-LOCATION.
027500     MOVE CRIT-STATUS         TO HL-CRIT-STATUS.
027600     MOVE CRIT-VEHICLE-ID     TO HL-CRIT-VEHICLE.
027700     MOVE CRIT-WAREHOUSE-ID   TO HL-CRIT-WAREHOUSE.
027800     WRITE RPT-LINE FROM HL-HEADER-1 AFTER ADVANCING PAGE.
027900     WRITE RPT-LINE FROM HL-HEADER-2 AFTER ADVANCING 2.
028000*
028100 0100-EXIT.
028200     EXIT.
028300*
028400 0200-PRESCAN-EVENTS.
028500*
028600     OPEN INPUT EVENTHST-FILE.
028700     PERFORM 0210-READ-EVENTHST THRU 0210-EXIT.
028800     PERFORM 0220-TEST-ONE-EVENT THRU 0220-EXIT
028900        UNTIL EOF-EVENTHST.
029000     CLOSE EVENTHST-FILE.
029100*
029200 0200-EXIT.
029300     EXIT.
029400*
029500 0210-READ-EVENTHST.
029600*
029700     READ EVENTHST-FILE
029800        AT END
029900           MOVE 'YES' TO WS-EOF-EVENTHST-SW
030000     END-READ.
030100*
030200 0210-EXIT.
030300     EXIT.
030400*
030500 0220-TEST-ONE-EVENT.
030600*
030700     MOVE 'NO ' TO WS-CONTAINS-SW.
030800     IF NOT CRIT-VEHICLE-BLANK
030900        MOVE EVT-VEHICLE-ID  TO WS-FIELD-UPPER
031000        MOVE CRIT-VEHICLE-ID TO WS-CRIT-UPPER
031100        PERFORM 0500-CHECK-CONTAINS THRU 0500-EXIT
031200     END-IF.
031300     IF NOT FIELD-CONTAINS-CRIT AND NOT CRIT-WAREHOUSE-BLANK
031400        MOVE EVT-WAREHOUSE-ID   TO WS-FIELD-UPPER
031500        MOVE CRIT-WAREHOUSE-ID  TO WS-CRIT-UPPER
031600        PERFORM 0500-CHECK-CONTAINS THRU 0500-EXIT
031700     END-IF.
031800     IF FIELD-CONTAINS-CRIT
031900        PERFORM 0230-ADD-TO-QUALIFY-TAB THRU 0230-EXIT
032000     END-IF.
032100     PERFORM 0210-READ-EVENTHST THRU 0210-EXIT.
032200*
032300 0220-EXIT.
032400     EXIT.
032500*
032600 0230-ADD-TO-QUALIFY-TAB.
032700*
032800     MOVE 'NO ' TO WS-QUALIFY-FOUND-SW.
032900     IF WS-QUAL-COUNT > 0
033000        SET QUAL-IDX TO 1
033100        SEARCH WS-QUAL-ENTRY
033200           AT END
033300              MOVE 'NO ' TO WS-QUALIFY-FOUND-SW
033400           WHEN WS-QUAL-TRACKING-NO (QUAL-IDX) = EVT-TRACKING-NO
033500              MOVE 'YES' TO WS-QUALIFY-FOUND-SW
033600     END-IF.
033700     IF NOT ALREADY-QUALIFIED
033800        ADD 1 TO WS-QUAL-COUNT
033900        SET QUAL-IDX TO WS-QUAL-COUNT
034000        MOVE EVT-TRACKING-NO TO WS-QUAL-TRACKING-NO (QUAL-IDX)
034100     END-IF.
034200*
034300 0230-EXIT.
034400     EXIT.
034500*
034600 0300-PROCESS-PACKAGES.
034700*
034800     PERFORM 0400-MATCH-PACKAGE THRU 0400-EXIT.
034900     IF PACKAGE-MATCHES
035000        ADD 1 TO WS-MATCH-COUNT
035100        MOVE PKG-TRACKING-NO  TO DL-TRACKING-NO
035200        MOVE PKG-SENDER-ID    TO DL-SENDER-ID
035300        MOVE PKG-RECIP-NAME   TO DL-RECIP-NAME
035400        MOVE PKG-WEIGHT       TO DL-WEIGHT
035500        MOVE PKG-CREATED-DATE TO DL-CREATED
035600        MOVE PKG-AMOUNT       TO DL-AMOUNT
035700        MOVE PKG-STATUS       TO DL-STATUS
035800        WRITE RPT-LINE FROM DL-DETAIL AFTER ADVANCING 1
035900     END-IF.
036000     PERFORM 0310-READ-PKG-MASTER THRU 0310-EXIT.
036100*
036200 0300-EXIT.
036300     EXIT.
036400*
036500 0310-READ-PKG-MASTER.
036600*
036700     READ PKG-MASTER-FILE NEXT RECORD
036800        AT END
036900           MOVE 'YES' TO WS-EOF-PKGMSTR-SW
037000     END-READ.
037100*
037200 0310-EXIT.
037300     EXIT.
037400*
037500 0400-MATCH-PACKAGE.
037600*
037700     MOVE 'YES' TO WS-MATCH-SW.
037800     IF NOT CRIT-SENDER-BLANK
037900        AND PKG-SENDER-ID NOT = CRIT-SENDER-ACCOUNT
038000        MOVE 'NO ' TO WS-MATCH-SW
038100     END-IF.
038200     IF PACKAGE-MATCHES AND NOT CRIT-DATE-FROM-BLANK
038300        AND PKG-CREATED-DATE < CRIT-DATE-FROM-N
038400        MOVE 'NO ' TO WS-MATCH-SW
038500     END-IF.
038600     IF PACKAGE-MATCHES AND NOT CRIT-DATE-TO-BLANK
038700        AND PKG-CREATED-DATE > CRIT-DATE-TO-N
038800        MOVE 'NO ' TO WS-MATCH-SW
038900     END-IF.
039000     IF PACKAGE-MATCHES AND NOT CRIT-STATUS-BLANK
039100        AND PKG-STATUS NOT = CRIT-STATUS
039200        MOVE 'NO ' TO WS-MATCH-SW
039300     END-IF.
039400     IF PACKAGE-MATCHES AND NOT CRIT-LOCATION-BLANK
039500        MOVE PKG-LOCATION  TO WS-FIELD-UPPER
039600        MOVE CRIT-LOCATION TO WS-CRIT-UPPER
039700        PERFORM 0500-CHECK-CONTAINS THRU 0500-EXIT
039800        IF NOT FIELD-CONTAINS-CRIT
039900           MOVE 'NO ' TO WS-MATCH-SW
040000        END-IF
040100     END-IF.
040200     IF PACKAGE-MATCHES AND VEH-WH-CRITERIA-GIVEN
040300        PERFORM 0410-CHECK-QUALIFY-TAB THRU 0410-EXIT
040400        IF NOT ALREADY-QUALIFIED
040500           MOVE 'NO ' TO WS-MATCH-SW
040600        END-IF
040700     END-IF.
040800     IF PACKAGE-MATCHES
040900        PERFORM 0420-CHECK-DATA-SCOPE THRU 0420-EXIT
041000        IF NOT WS-AC-IS-IN-SCOPE
041100           MOVE 'NO ' TO WS-MATCH-SW
041200        END-IF
041300     END-IF.
041400*
041500 0400-EXIT.
041600     EXIT.
041700*
041800 0410-CHECK-QUALIFY-TAB.
041900*
042000     MOVE 'NO ' TO WS-QUALIFY-FOUND-SW.
042100     IF WS-QUAL-COUNT > 0
042200        SET QUAL-IDX TO 1
042300        SEARCH WS-QUAL-ENTRY
042400           AT END
042500              MOVE 'NO ' TO WS-QUALIFY-FOUND-SW
042600           WHEN WS-QUAL-TRACKING-NO (QUAL-IDX) = PKG-TRACKING-NO
042700              MOVE 'YES' TO WS-QUALIFY-FOUND-SW
042800     END-IF.
042900*
043000 0410-EXIT.
043100     EXIT.
043200*
043300 0420-CHECK-DATA-SCOPE.
043400*
043500     MOVE CRIT-ROLE         TO WS-AC-ROLE.
043600     MOVE PKG-SENDER-ID     TO WS-AC-SENDER-ACCOUNT.
043700     MOVE CRIT-OWN-ACCOUNT  TO WS-AC-OWN-ACCOUNT.
043800     CALL 'ACCTCTRL' USING WS-ACCTCTRL-PARMS.
043900*
044000 0420-EXIT.
044100     EXIT.
044200*
044300 0500-CHECK-CONTAINS.
044400*
044500*    CASE-INSENSITIVE "DOES WS-FIELD-UPPER CONTAIN WS-CRIT-UPPER"
044600*    TEST (REQ CS-090).  BOTH FIELDS ARE ALREADY PADDED TO 20
044700*    BYTES ON ENTRY.  AN ALL-SPACE CRITERION NEVER MATCHES - THE
044800*    CALLER IS RESPONSIBLE FOR SKIPPING BLANK CRITERIA.
044900     INSPECT WS-FIELD-UPPER CONVERTING WS-LOWER-ALPHA TO
045000                                        WS-UPPER-ALPHA.
045100     INSPECT WS-CRIT-UPPER  CONVERTING WS-LOWER-ALPHA TO
045200                                        WS-UPPER-ALPHA.
045300     MOVE 'NO ' TO WS-CONTAINS-SW.
045400     MOVE 20 TO WS-CRIT-LEN.
045500     PERFORM 0505-TRIM-CRIT-LEN THRU 0505-EXIT
045600        UNTIL WS-CRIT-LEN = 0
045700                   OR WS-CRIT-UPPER (WS-CRIT-LEN:1) NOT = SPACE.
045800     IF WS-CRIT-LEN = 0
045900        GO TO 0500-EXIT
046000     END-IF.
046100     SET WS-SCAN-POS TO 1.
046200     PERFORM 0510-SCAN-ONE-POSITION THRU 0510-EXIT
046300        UNTIL WS-SCAN-POS > (21 - WS-CRIT-LEN)
046400           OR FIELD-CONTAINS-CRIT.
046500*
046600 0500-EXIT.
046700     EXIT.
046800*
046900 0505-TRIM-CRIT-LEN.
047000*
047100     SUBTRACT 1 FROM WS-CRIT-LEN.
047200*
047300 0505-EXIT.
047400     EXIT.
047500*
047600 0510-SCAN-ONE-POSITION.
047700*
047800     IF WS-FIELD-UPPER (WS-SCAN-POS:WS-CRIT-LEN) =
047900             WS-CRIT-UPPER (1:WS-CRIT-LEN)
048000        MOVE 'YES' TO WS-CONTAINS-SW
048100     ELSE
048200        ADD 1 TO WS-SCAN-POS
048300     END-IF.
048400*
048500 0510-EXIT.
048600     EXIT.
