000100*****************************************************************
000200*  SHIPSYS-COPY-MAINTRAN                                        *
000300*  CUSTOMER/PACKAGE MAINTENANCE TRANSACTION LAYOUT.  ONE         *
000400*  PHYSICAL RECORD FORMAT CARRIES FOUR LOGICAL TRANSACTION       *
000500*  TYPES (MTN-TRAN-TYPE), EACH ONLY USING THE FIELDS THAT APPLY  *
000600*  TO IT - THE SAME "ONE CARD LAYOUT, SEVERAL CARD TYPES" HABIT  *
000700*  THE CUSTOMER MASTER ITSELF CAME FROM BEFORE ITS 1993          *
000800*  CONVERSION OFF PUNCH CARDS (SEE SHIPSYS-COPY-CUSTREC).        *
000900*****************************************************************
001000*    11/18/94  RSALAS    ORIGINAL LAYOUT - CUSTNEW AND PKGNEW    *
001100*                        ONLY (REQ PK-002)                      *
001200*    09/23/98  T.OKONKWO ADDED CUSTUPD AND AMTUPD TRAN TYPES     *
001300*                        (REQ BI-101)                           *
001400*    02/09/99  W.ORTIZ   Y2K SWEEP - NO DATE FIELDS ON THIS      *
001500*                        CARD, NO CHANGE REQUIRED, SIGNED OFF    *
001600*****************************************************************
001700 01  MAINTRAN-RECORD.
001800     05  MTN-TRAN-TYPE             PIC X(08).
001900         88  MTN-TRAN-CUST-NEW         VALUE 'CUSTNEW '.
002000         88  MTN-TRAN-CUST-UPD         VALUE 'CUSTUPD '.
002100         88  MTN-TRAN-PKG-NEW          VALUE 'PKGNEW  '.
002200         88  MTN-TRAN-AMT-UPD          VALUE 'AMTUPD  '.
002300     05  MTN-CUST-ACCOUNT          PIC X(10).
002400     05  MTN-CUST-NAME             PIC X(20).
002500     05  MTN-CUST-PHONE            PIC X(12).
002600     05  MTN-CUST-EMAIL            PIC X(30).
002700     05  MTN-CUST-ADDRESS          PIC X(40).
002800     05  MTN-CUST-TYPE             PIC X(01).
002900     05  MTN-CUST-BILL-PREF        PIC X(01).
003000     05  MTN-PKG-TRACKING-NO       PIC X(15).
003100     05  MTN-PKG-SENDER-ID         PIC X(10).
003200     05  MTN-PKG-RECIP-NAME        PIC X(20).
003300     05  MTN-PKG-RECIP-ADDR        PIC X(40).
003400     05  MTN-PKG-WEIGHT            PIC X(06).
003500     05  MTN-PKG-WEIGHT-N  REDEFINES MTN-PKG-WEIGHT  PIC 9(04)V99.
003600     05  MTN-PKG-LENGTH            PIC X(04).
003700     05  MTN-PKG-LENGTH-N  REDEFINES MTN-PKG-LENGTH  PIC 9(03)V9.
003800     05  MTN-PKG-WIDTH             PIC X(04).
003900     05  MTN-PKG-WIDTH-N   REDEFINES MTN-PKG-WIDTH   PIC 9(03)V9.
004000     05  MTN-PKG-HEIGHT            PIC X(04).
004100     05  MTN-PKG-HEIGHT-N  REDEFINES MTN-PKG-HEIGHT  PIC 9(03)V9.
004200     05  MTN-PKG-DISTANCE          PIC X(05).
004300     05  MTN-PKG-DISTANCE-N REDEFINES MTN-PKG-DISTANCE PIC 9(04)V9.
004400     05  MTN-PKG-DECL-VALUE        PIC X(09).
004500     05  MTN-PKG-DECL-VALUE-N REDEFINES MTN-PKG-DECL-VALUE
004600                                   PIC 9(07)V99.
004700     05  MTN-PKG-CONTENTS          PIC X(20).
004800     05  MTN-PKG-SVC-TYPE          PIC X(01).
004900     05  MTN-UPD-AMOUNT            PIC X(09).
005000     05  MTN-UPD-AMOUNT-N  REDEFINES MTN-UPD-AMOUNT  PIC 9(07)V99.
005100     05  MTN-UPD-PAY-METHOD        PIC X(01).
005200         88  MTN-PAY-METHOD-CASH       VALUE 'H'.
005300         88  MTN-PAY-METHOD-COD        VALUE 'D'.
005400         88  MTN-PAY-METHOD-MONTHLY    VALUE 'M'.
005500     05  MTN-REQUEST-ROLE          PIC X(01).
005600     05  FILLER-MTN-EXPAND         PIC X(09).
