000100*****************************************************************
000200*  SHIPSYS-COPY-PKGREC                                          *
000300*  PACKAGE MASTER RECORD LAYOUT - SHARED BY ALL SHIPSYS BATCH    *
000400*  PROGRAMS THAT OPEN THE PACKAGE MASTER (PKGMSTR).              *
000500*****************************************************************
000600*    03/21/94  RSALAS    ORIGINAL LAYOUT - RENAMED FROM PARCEL   *
000700*                        TO PACKAGE PER MARKETING (REQ PK-001)   *
000800*    08/02/96  T.OKONKWO ADDED PKG-MARKERS FOR DANGEROUS/FRAGILE/*
000900*                        INTL/PERISHABLE HANDLING FLAGS          *
001000*                        (REQ OP-077)                           *
001100*    02/09/99  W.ORTIZ   Y2K REMEDIATION - PKG-CREATED-DATE      *
001200*                        WIDENED FROM 9(6) YYMMDD TO 9(8) YYYYMMDD
001300*    04/17/02  D.FENN    RESERVED FILLER-PKG-EXPAND FOR THE      *
001400*                        DIMENSIONAL-WEIGHT PROJECT, ADDED       *
001500*                        PKG-STATUS-R AND PKG-SVC-R REDEFINES    *
001600*                        FOR THE NEW RATING ENGINE (REQ PK-205)  *
001700*****************************************************************
001800 01  PKG-MASTER-RECORD.
001900     05  PKG-TRACKING-NO           PIC X(15).
002000     05  PKG-SENDER-ID             PIC X(10).
002100     05  PKG-RECIP-NAME            PIC X(20).
002200     05  PKG-RECIP-ADDR            PIC X(40).
002300     05  PKG-DIMENSIONS.
002400         10  PKG-WEIGHT            PIC 9(04)V99.
002500         10  PKG-LENGTH            PIC 9(03)V9.
002600         10  PKG-WIDTH             PIC 9(03)V9.
002700         10  PKG-HEIGHT            PIC 9(03)V9.
002800         10  PKG-DISTANCE          PIC 9(04)V9.
002900     05  PKG-DECLARED-VALUE        PIC 9(07)V99.
003000     05  PKG-CONTENTS              PIC X(20).
003100     05  PKG-SERVICE-TYPE          PIC X(01).
003200         88  PKG-SVC-STANDARD          VALUE 'S'.
003300         88  PKG-SVC-EXPRESS           VALUE 'E'.
003400         88  PKG-SVC-OVERNIGHT         VALUE 'O'.
003500         88  PKG-SVC-INTERNATIONAL     VALUE 'I'.
003600     05  PKG-STATUS                PIC X(02).
003700         88  PKG-STAT-CREATED          VALUE '01'.
003800         88  PKG-STAT-PICKED-UP        VALUE '02'.
003900         88  PKG-STAT-IN-TRANSIT       VALUE '03'.
004000         88  PKG-STAT-AT-FACILITY      VALUE '04'.
004100         88  PKG-STAT-SORTING          VALUE '05'.
004200         88  PKG-STAT-OUT-FOR-DELIV    VALUE '06'.
004300         88  PKG-STAT-DELIVERED        VALUE '07'.
004400         88  PKG-STAT-EXCEPTION        VALUE '08'.
004500         88  PKG-STAT-LOADED           VALUE '09'.
004600         88  PKG-STAT-DELAYED          VALUE '10'.
004700         88  PKG-STAT-LOST             VALUE '11'.
004800         88  PKG-STAT-DAMAGED          VALUE '12'.
004900         88  PKG-STAT-RETURNED         VALUE '13'.
005000         88  PKG-STAT-PROCESSING       VALUE '14'.
005100         88  PKG-STAT-RECEIVED         VALUE '15'.
005200         88  PKG-STAT-IN-WAREHOUSE     VALUE '16'.
005300         88  PKG-STAT-LOCKED-CODES     VALUES '11' '12' '13'.
005400     05  PKG-MARKERS.
005500         10  PKG-MARK-DANGER       PIC X(01).
005600             88  PKG-MARK-DANGER-SET    VALUE 'D'.
005700         10  PKG-MARK-FRAGILE      PIC X(01).
005800             88  PKG-MARK-FRAGILE-SET   VALUE 'F'.
005900         10  PKG-MARK-INTL         PIC X(01).
006000             88  PKG-MARK-INTL-SET      VALUE 'I'.
006100         10  PKG-MARK-PERISH       PIC X(01).
006200             88  PKG-MARK-PERISH-SET    VALUE 'P'.
006300     05  PKG-LOCATION              PIC X(20).
006400     05  PKG-AMOUNT                PIC 9(07)V99.
006500     05  PKG-PAY-STATUS            PIC X(01).
006600         88  PKG-PAY-UNPAID            VALUE 'U'.
006700         88  PKG-PAY-PAID              VALUE 'P'.
006800         88  PKG-PAY-COD               VALUE 'C'.
006900         88  PKG-PAY-MONTHLY           VALUE 'M'.
007000     05  PKG-CREATED-DATE          PIC 9(08).
007100     05  PKG-CREATED-DATE-R  REDEFINES PKG-CREATED-DATE.
007200         10  PKG-CREATED-CCYY     PIC 9(04).
007300         10  PKG-CREATED-MM       PIC 9(02).
007400         10  PKG-CREATED-DD       PIC 9(02).
007500     05  PKG-CREATED-PERIOD  REDEFINES PKG-CREATED-DATE.
007600         10  PKG-CREATED-YYYYMM  PIC 9(06).
007700         10  FILLER              PIC 9(02).
007800     05  FILLER-PKG-EXPAND         PIC X(30).
