000100*****************************************************************
000200*  SHIPSYS-COPY-RATDTL                                          *
000300*  RATING-DETAIL WORK AREA - THE OUTPUT OF RATECALC.  SHARED BY  *
000400*  RATECALC'S LINKAGE SECTION AND THE WORKING-STORAGE OF EVERY   *
000500*  PROGRAM THAT CALLS RATECALC (RATEPKG, STMTRUN).               *
000600*****************************************************************
000700*    03/21/94  RSALAS    ORIGINAL RATING-DETAIL LAYOUT           *
000800*    06/14/00  D.FENN    ADDED FILLER RESERVE FOR A POSSIBLE     *
000900*                        FUEL SURCHARGE COMPONENT (REQ OP-190) - *
001000*                        NEVER IMPLEMENTED, FIELD STAYS RESERVED *
001100*****************************************************************
001200 01  RATING-DETAIL.
001300     05  RAT-VOLUME-WEIGHT         PIC 9(04)V99.
001400     05  RAT-CHARGE-WEIGHT         PIC 9(04)V99.
001500     05  RAT-WEIGHT-COST           PIC 9(07)V99.
001600     05  RAT-DIST-COST             PIC 9(07)V99.
001700     05  RAT-BASE-COST             PIC 9(03)V99.
001800     05  RAT-SURCHARGE             PIC 9(05)V99.
001900     05  RAT-TOTAL                 PIC 9(07)V99.
002000     05  FILLER                    PIC X(08).
