000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRKEVENT.
000300 AUTHOR.        R. SALAS.
000400 INSTALLATION.  SHIPSYS DATA CENTER.
000500 DATE-WRITTEN.  11-18-94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  TRKEVENT - TRACKING EVENT / STATUS TRANSITION PROCESSOR       *
001000*                                                                *
001100*  READS PROPOSED STATUS-CHANGE TRANSACTIONS (STATTRAN) ONE AT   *
001200*  A TIME.  FOR EACH, THE PACKAGE IS LOOKED UP ON PKGMSTR BY     *
001300*  TRACKING NUMBER, THE TRANSITION IS EDITED AGAINST THE ROLE    *
001400*  AND ABNORMAL-LOCK RULES, AND IF IT PASSES THE PACKAGE STATUS  *
001500*  AND LOCATION ARE UPDATED AND AN EVENT RECORD IS APPENDED TO   *
001600*  EVENTHST.  REJECTED TRANSACTIONS GO TO THE REJECTION REPORT   *
001700*  WITH A REASON CODE.  APPLIED/REJECTED ARE COUNTED.            *
001800*****************************************************************
001900*  CHANGE LOG                                                   *
002000*---------------------------------------------------------------*
002100*    11/18/94  R.SALAS   ORIGINAL VERSION - STATUS CODES 01-08   *
002200*                        ONLY (REQ PK-002)                      *
002300*    08/02/96  T.OKONKWO EXPANDED TO 16 STATUS CODES AND ADDED   *
002400*                        THE ABNORMAL-LOCK RULE FOR LOST/        *
002500*                        DAMAGED/RETURNED PACKAGES (REQ OP-077)  *
002600*    09/23/98  T.OKONKWO ADDED ROLE-BASED TRANSITION EDITS - NOT *
002700*                        EVERY ROLE MAY APPLY EVERY STATUS       *
002800*                        (REQ SEC-014)                          *
002900*    02/09/99  W.ORTIZ   Y2K SWEEP - EVT-TIMESTAMP SOURCING NOW  *
003000*                        USES THE WIDENED 9(14) LAYOUT, NO OTHER *
003100*                        DATE LOGIC IN THIS PROGRAM               *
003200*    04/17/02  D.FENN    LOCKED-PACKAGE TRANSITIONS NOW ALSO     *
003300*                        ALLOW RETURNED-TO-RETURNED (WAS ONLY    *
003400*                        ALLOWING PROCESSING) PER WAREHOUSE      *
003500*                        COMPLAINT (PROBLEM PK-205)              *
003600*    08/09/26  R.SALAS   PULLED WS-RECS-READ OUT TO A STANDALONE *
003700*                        77-LEVEL ITEM - IT WAS FOLDED INTO      *
003800*                        WS-ACCUMULATORS WITH NO NEED TO TRAVEL  *
003900*                        WITH THE OTHER COUNTERS (PROBLEM PK-241)*
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   IBM-390.
004400 OBJECT-COMPUTER.   IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000     SELECT STATTRAN-FILE     ASSIGN TO STATTRAN
005100             FILE STATUS  IS  WS-STATTRAN-STATUS.
005200*
005300     SELECT PKG-MASTER-FILE   ASSIGN TO PKGMSTR
005400             ORGANIZATION IS  INDEXED
005500             ACCESS       IS  DYNAMIC
005600             RECORD KEY   IS  PKG-TRACKING-NO
005700             FILE STATUS  IS  WS-PKGMSTR-STATUS
005800                              WS-PKGMSTR-STATUS-VSAM.
005900*
006000     SELECT EVENTHST-FILE     ASSIGN TO EVENTHST
006100             FILE STATUS  IS  WS-EVENTHST-STATUS.
006200*
006300     SELECT TRKRPT-FILE       ASSIGN TO TRKRPT
006400             FILE STATUS  IS  WS-TRKRPT-STATUS.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 FD  STATTRAN-FILE.
007000 COPY SHIPSYS-COPY-EVTREC.
007100*
007200 FD  PKG-MASTER-FILE.
007300 01  PKG-MASTER-RECORD-AREA.
007400     05  FILLER                    PIC X(212).
007500*
007600 FD  EVENTHST-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 140 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS EVENTHST-OUT-RECORD.
008200*
008300 01  EVENTHST-OUT-RECORD          PIC X(140).
008400*
008500 FD  TRKRPT-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 132 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS RPT-LINE.
009100*
009200 01  RPT-LINE                    PIC X(132).
009300*
009400 WORKING-STORAGE SECTION.
009500*
009600 77  WS-RECS-READ              PIC S9(07) COMP-3 VALUE +0.
009700*
009800 01  WS-FILE-STATUS-FIELDS.
009900     05  WS-STATTRAN-STATUS        PIC X(02) VALUE SPACES.
010000     05  WS-PKGMSTR-STATUS         PIC X(02) VALUE SPACES.
010100     05  WS-PKGMSTR-STATUS-VSAM.
010200         10  WS-PKGMSTR-VSAM-RC     PIC S9(02) COMP.
010300         10  WS-PKGMSTR-VSAM-FUNC   PIC S9(02) COMP.
010400         10  WS-PKGMSTR-VSAM-FEEDBK PIC S9(02) COMP.
010500     05  WS-EVENTHST-STATUS        PIC X(02) VALUE SPACES.
010600     05  WS-TRKRPT-STATUS          PIC X(02) VALUE SPACES.
010700*
010800     05  FILLER                    PIC X(01).
010900 01  WS-SWITCHES.
011000     05  WS-EOF-STATTRAN-SW        PIC X(03) VALUE 'NO '.
011100         88  EOF-STATTRAN              VALUE 'YES'.
011200     05  WS-PKG-FOUND-SW           PIC X(03) VALUE 'NO '.
011300         88  PKG-FOUND                 VALUE 'YES'.
011400     05  WS-REJECT-SW              PIC X(03) VALUE 'NO '.
011500         88  TRANSACTION-REJECTED      VALUE 'YES'.
011600*
011700     05  FILLER                    PIC X(01).
011800 01  WS-REASON-CODE                PIC X(15) VALUE SPACES.
011900*
012000 01  WS-WORK-PKG-RECORD.
012100 COPY SHIPSYS-COPY-PKGREC.
012200*
012300 01  WS-ACCUMULATORS.
012400     05  WS-APPLIED-COUNT          PIC S9(07) COMP-3 VALUE +0.
012500     05  WS-REJECTED-COUNT         PIC S9(07) COMP-3 VALUE +0.
012600*
012700     05  FILLER                    PIC X(01).
012800 01  WS-DATE-FIELDS.
012900     05  WS-RUN-DATE               PIC 9(08).
013000     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013100         10  WS-RUN-CCYY           PIC 9(04).
013200         10  WS-RUN-MM             PIC 9(02).
013300         10  WS-RUN-DD             PIC 9(02).
013400     05  WS-RUN-TIME               PIC 9(06).
013500*
013600     05  FILLER                    PIC X(01).
013700 01  HL-HEADER-1.
013800     05  FILLER                    PIC X(01) VALUE SPACES.
013900     05  FILLER                    PIC X(28)
014000                VALUE 'TRACKING EVENT EXCEPTIONS'.
014100     05  FILLER                    PIC X(103) VALUE SPACES.
014200*
014300 01  RL-REJECT-LINE.
014400     05  FILLER                    PIC X(02) VALUE SPACES.
014500     05  RL-TRACKING-NO            PIC X(15).
014600     05  FILLER                    PIC X(01) VALUE SPACES.
014700     05  RL-FROM-STATUS            PIC X(02).
014800     05  FILLER                    PIC X(01) VALUE SPACES.
014900     05  RL-TO-STATUS              PIC X(02).
015000     05  FILLER                    PIC X(01) VALUE SPACES.
015100     05  RL-ROLE                   PIC X(01).
015200     05  FILLER                    PIC X(01) VALUE SPACES.
015300     05  RL-REASON                 PIC X(15).
015400     05  FILLER                    PIC X(90) VALUE SPACES.
015500*
015600 01  SL-SUMMARY-LINE.
015700     05  FILLER                    PIC X(05) VALUE SPACES.
015800     05  SL-LABEL                  PIC X(30).
015900     05  SL-VALUE                  PIC ZZZ,ZZ9.
016000     05  FILLER                    PIC X(93) VALUE SPACES.
016100*
016200 PROCEDURE DIVISION.
016300*
016400 0000-MAINLINE.
016500*
016600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
016700     PERFORM 0200-PROCESS-TRANSACTIONS THRU 0200-EXIT
016800        UNTIL EOF-STATTRAN.
016900     PERFORM 0500-WRITE-SUMMARY THRU 0500-EXIT.
017000     CLOSE STATTRAN-FILE
017100           PKG-MASTER-FILE
017200           EVENTHST-FILE
017300           TRKRPT-FILE.
017400     MOVE ZERO TO RETURN-CODE.
017500     GOBACK.
017600*
017700 0100-INITIALIZE.
017800*
017900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
018000     ACCEPT WS-RUN-TIME FROM TIME.
018100     OPEN INPUT  STATTRAN-FILE.
018200     OPEN I-O    PKG-MASTER-FILE.
018300     IF WS-PKGMSTR-STATUS NOT = '00'
018400        DISPLAY 'TRKEVENT - PKGMSTR OPEN FAILED, STATUS = '
018500                WS-PKGMSTR-STATUS
018600        MOVE 16 TO RETURN-CODE
018700        GOBACK
018800     END-IF.
018900     OPEN EXTEND OUTPUT EVENTHST-FILE.
019000     OPEN OUTPUT TRKRPT-FILE.
019100     WRITE RPT-LINE FROM HL-HEADER-1 AFTER ADVANCING PAGE.
019200     PERFORM 0210-READ-STATTRAN THRU 0210-EXIT.
019300*
019400 0100-EXIT.
019500     EXIT.
019600*
019700 0200-PROCESS-TRANSACTIONS.
019800*
019900     ADD 1 TO WS-RECS-READ.
020000     MOVE 'NO ' TO WS-REJECT-SW.
020100     MOVE SPACES TO WS-REASON-CODE.
020200     PERFORM 0220-LOOKUP-PACKAGE THRU 0220-EXIT.
020300     IF PKG-FOUND AND NOT TRANSACTION-REJECTED
020400        PERFORM 0230-VALIDATE-TRANSITION THRU 0230-EXIT
020500     END-IF.
020600     IF TRANSACTION-REJECTED
020700        PERFORM 0260-WRITE-REJECTION THRU 0260-EXIT
020800     ELSE
020900        PERFORM 0240-APPLY-TRANSITION THRU 0240-EXIT
021000     END-IF.
021100     PERFORM 0210-READ-STATTRAN THRU 0210-EXIT.
021200*
021300 0200-EXIT.
021400     EXIT.
021500*
021600 0210-READ-STATTRAN.
021700*
021800     READ STATTRAN-FILE
021900        AT END
022000           MOVE 'YES' TO WS-EOF-STATTRAN-SW
022100     END-READ.
022200*
022300 0210-EXIT.
022400     EXIT.
022500*
022600 0220-LOOKUP-PACKAGE.
022700*
022800     MOVE 'NO ' TO WS-PKG-FOUND-SW.
022900     MOVE EVT-TRACKING-NO TO PKG-TRACKING-NO.
023000     READ PKG-MASTER-FILE
023100        INTO WS-WORK-PKG-RECORD
023200        KEY IS PKG-TRACKING-NO
023300        INVALID KEY
023400           MOVE 'NOT FOUND' TO WS-REASON-CODE
023500           MOVE 'YES' TO WS-REJECT-SW
023600     END-READ.
023700     IF WS-PKGMSTR-STATUS = '00'
023800        MOVE 'YES' TO WS-PKG-FOUND-SW
023900     END-IF.
024000*
024100 0220-EXIT.
024200     EXIT.
024300*
024400 0230-VALIDATE-TRANSITION.
024500*
024600     IF NOT EVT-TYPE-VALID
024700        MOVE 'BAD STATUS CODE' TO WS-REASON-CODE
024800        MOVE 'YES' TO WS-REJECT-SW
024900        GO TO 0230-EXIT
025000     END-IF.
025100     IF EVT-ROLE-CUSTOMER
025200        MOVE 'NO AUTHORITY' TO WS-REASON-CODE
025300        MOVE 'YES' TO WS-REJECT-SW
025400        GO TO 0230-EXIT
025500     END-IF.
025600     IF PKG-STAT-LOCKED-CODES
025700        PERFORM 0232-CHECK-LOCKED-TRANS THRU 0232-EXIT
025800     ELSE
025900        PERFORM 0234-CHECK-ROLE-TRANS THRU 0234-EXIT
026000     END-IF.
026100*
026200 0230-EXIT.
026300     EXIT.
026400*
026500 0232-CHECK-LOCKED-TRANS.
026600*
026700*    ABNORMAL LOCK - LOST/DAMAGED/RETURNED MAY ONLY MOVE TO
026800*    PROCESSING OR RETURNED, EXCEPT AN ADMIN MAY APPLY ANYTHING.
026900     IF EVT-ROLE-ADMIN
027000        CONTINUE
027100     ELSE
027200        IF EVT-TYPE = '14'
027300           OR EVT-TYPE = '13'
027400           CONTINUE
027500        ELSE
027600           MOVE 'LOCKED' TO WS-REASON-CODE
027700           MOVE 'YES' TO WS-REJECT-SW
027800        END-IF
027900     END-IF.
028000*
028100 0232-EXIT.
028200     EXIT.
028300*
028400 0234-CHECK-ROLE-TRANS.
028500*
028600     EVALUATE TRUE
028700        WHEN EVT-ROLE-ADMIN
028800           CONTINUE
028900        WHEN EVT-ROLE-STAFF
029000           CONTINUE
029100        WHEN EVT-ROLE-DRIVER
029200           IF EVT-TYPE = '09'
029300              OR EVT-TYPE = '03'
029400              OR EVT-TYPE = '06'
029500              OR EVT-TYPE = '07'
029600              OR EVT-TYPE = '10'
029700              OR EVT-TYPE = '11'
029800              OR EVT-TYPE = '12'
029900              CONTINUE
030000           ELSE
030100              MOVE 'NO AUTHORITY' TO WS-REASON-CODE
030200              MOVE 'YES' TO WS-REJECT-SW
030300           END-IF
030400        WHEN EVT-ROLE-WAREHOUSE
030500           IF EVT-TYPE = '15'
030600              OR EVT-TYPE = '16'
030700              OR EVT-TYPE = '09'
030800              OR EVT-TYPE = '13'
030900              OR EVT-TYPE = '12'
031000              CONTINUE
031100           ELSE
031200              MOVE 'NO AUTHORITY' TO WS-REASON-CODE
031300              MOVE 'YES' TO WS-REJECT-SW
031400           END-IF
031500        WHEN OTHER
031600           MOVE 'NO AUTHORITY' TO WS-REASON-CODE
031700           MOVE 'YES' TO WS-REJECT-SW
031800     END-EVALUATE.
031900*
032000 0234-EXIT.
032100     EXIT.
032200*
032300 0240-APPLY-TRANSITION.
032400*
032500     MOVE EVT-TYPE TO PKG-STATUS.
032600     MOVE EVT-LOCATION
032700                      TO PKG-LOCATION.
032800     REWRITE PKG-MASTER-RECORD-AREA FROM WS-WORK-PKG-RECORD.
032900     IF WS-PKGMSTR-STATUS NOT = '00'
033000        DISPLAY 'TRKEVENT - REWRITE FAILED, STATUS = '
033100                WS-PKGMSTR-STATUS
033200                ' TRACKING NO ' EVT-TRACKING-NO
033300     END-IF.
033400     PERFORM 0250-APPEND-EVENT THRU 0250-EXIT.
033500     ADD 1 TO WS-APPLIED-COUNT.
033600*
033700 0240-EXIT.
033800     EXIT.
033900*
034000 0250-APPEND-EVENT.
034100*
034200     MOVE WS-RUN-DATE        TO EVT-TS-CCYYMMDD.
034300     MOVE WS-RUN-TIME        TO EVT-TS-HHMMSS.
034400     WRITE EVENTHST-OUT-RECORD FROM EVT-RECORD.
034500*
034600 0250-EXIT.
034700     EXIT.
034800*
034900 0260-WRITE-REJECTION.
035000*
035100     ADD 1 TO WS-REJECTED-COUNT.
035200     MOVE EVT-TRACKING-NO TO RL-TRACKING-NO.
035300     MOVE PKG-STATUS  TO RL-FROM-STATUS.
035400     MOVE EVT-TYPE         TO RL-TO-STATUS.
035500     MOVE EVT-ROLE         TO RL-ROLE.
035600     MOVE WS-REASON-CODE                    TO RL-REASON.
035700     WRITE RPT-LINE FROM RL-REJECT-LINE AFTER ADVANCING 1.
035800*
035900 0260-EXIT.
036000     EXIT.
036100*
036200 0500-WRITE-SUMMARY.
036300*
036400     MOVE 'RECORDS READ.................' TO SL-LABEL.
036500     MOVE WS-RECS-READ TO SL-VALUE.
036600     WRITE RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 2.
036700     MOVE 'TRANSACTIONS APPLIED.........' TO SL-LABEL.
036800     MOVE WS-APPLIED-COUNT TO SL-VALUE.
036900     WRITE RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
037000     MOVE 'TRANSACTIONS REJECTED........' TO SL-LABEL.
037100     MOVE WS-REJECTED-COUNT TO SL-VALUE.
037200     WRITE RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
037300*
037400 0500-EXIT.
037500     EXIT.
