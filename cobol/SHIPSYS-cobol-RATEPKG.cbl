000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RATEPKG.
000300 AUTHOR.        T. OKONKWO.
000400 INSTALLATION.  SHIPSYS DATA CENTER.
000500 DATE-WRITTEN.  08-05-96.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  RATEPKG - NIGHTLY PACKAGE RATING RUN                         *
001000*                                                                *
001100*  READS EVERY RECORD ON THE PACKAGE MASTER (PKGMSTR) IN         *
001200*  SEQUENTIAL ORDER BY TRACKING NUMBER, CALLS RATECALC TO PRICE  *
001300*  THE SHIPMENT FROM ITS DIMENSIONS/WEIGHT/DISTANCE/SERVICE TYPE *
001400*  AND HANDLING MARKERS, AND REWRITES THE RECORD WITH PKG-AMOUNT *
001500*  SET TO THE COMPUTED TOTAL.  NO ORDERING REQUIREMENT - A       *
001600*  PACKAGE IS RATED EXACTLY ONCE PER RUN REGARDLESS OF STATUS.   *
001700*  PRODUCES A ONE-PAGE RUN SUMMARY (RECORDS READ, RECORDS        *
001800*  RATED, GRAND TOTAL AMOUNT) ON RATERPT.                       *
001900*****************************************************************
002000*  CHANGE LOG                                                   *
002100*---------------------------------------------------------------*
002200*    08/05/96  T.OKONKWO ORIGINAL VERSION (REQ OP-077)           *
002300*    04/19/97  T.OKONKWO PKG-AMOUNT NOW RESET TO ZERO BEFORE     *
002400*                        THE CALL SO A RE-RATED PACKAGE NEVER    *
002500*                        SHOWS A STALE PRIOR AMOUNT ON ABEND     *
002600*                        RESTART (PROBLEM PK-114)                *
002700*    02/09/99  W.ORTIZ   Y2K SWEEP - WS-RUN-DATE REPLACED THE    *
002800*                        OLD 2-DIGIT YEAR FIELD, NOW SOURCED     *
002900*                        FROM ACCEPT FROM DATE AS A 6-DIGIT      *
003000*                        YYMMDD LIKE EVERY OTHER SHIPSYS RUN     *
003100*                        HEADER (REQ Y2K-004)                   *
003200*    04/17/02  D.FENN    RATECALC NOW CALLED ONCE PER PACKAGE    *
003300*                        REGARDLESS OF PKG-STATUS - PRIOR        *
003400*                        RELEASE SKIPPED DELIVERED PACKAGES,     *
003500*                        WHICH BROKE RE-RATING AFTER A RATE      *
003600*                        TABLE CORRECTION (PROBLEM PK-205)       *
003700*    08/09/26  R.SALAS   PULLED WS-RECS-READ OUT TO A STANDALONE *
003800*                        77-LEVEL ITEM - IT WAS FOLDED INTO      *
003900*                        WS-ACCUMULATORS WITH NO NEED TO TRAVEL  *
004000*                        WITH THE OTHER COUNTERS (PROBLEM PK-241)*
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*
005100     SELECT PKG-MASTER-FILE   ASSIGN TO PKGMSTR
005200             ORGANIZATION IS  INDEXED
005300             ACCESS       IS  SEQUENTIAL
005400             RECORD KEY   IS  PKG-TRACKING-NO
005500             FILE STATUS  IS  WS-PKGMSTR-STATUS
005600                              WS-PKGMSTR-STATUS-VSAM.
005700*
005800     SELECT RATERPT-FILE      ASSIGN TO RATERPT
005900             FILE STATUS  IS  WS-RATERPT-STATUS.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  PKG-MASTER-FILE.
006500 COPY SHIPSYS-COPY-PKGREC.
006600*
006700 FD  RATERPT-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 132 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS RPT-LINE.
007300*
007400 01  RPT-LINE                     PIC X(132).
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800 77  WS-RECS-READ              PIC S9(07) COMP-3 VALUE +0.
007900*
008000 01  WS-FILE-STATUS-FIELDS.
008100     05  WS-PKGMSTR-STATUS         PIC X(02) VALUE SPACES.
008200     05  WS-PKGMSTR-STATUS-VSAM.
008300         10  WS-PKGMSTR-VSAM-RC     PIC S9(02) COMP.
008400         10  WS-PKGMSTR-VSAM-FUNC   PIC S9(02) COMP.
008500         10  WS-PKGMSTR-VSAM-FEEDBK PIC S9(02) COMP.
008600     05  WS-RATERPT-STATUS         PIC X(02) VALUE SPACES.
008700*
008800     05  FILLER                    PIC X(01).
008900 01  WS-SWITCHES.
009000     05  WS-EOF-PKGMSTR-SW         PIC X(03) VALUE 'NO '.
009100         88  EOF-PKGMSTR               VALUE 'YES'.
009200*
009300     05  FILLER                    PIC X(01).
009400 01  WS-ACCUMULATORS.
009500     05  WS-RECS-RATED             PIC S9(07) COMP-3 VALUE +0.
009600     05  WS-GRAND-TOTAL            PIC S9(09)V99 COMP-3 VALUE +0.
009700*
009800     05  FILLER                    PIC X(01).
009900 01  WS-DATE-FIELDS.
010000     05  WS-RUN-DATE               PIC 9(06).
010100     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010200         10  WS-RUN-YY             PIC 9(02).
010300         10  WS-RUN-MM             PIC 9(02).
010400         10  WS-RUN-DD             PIC 9(02).
010500*
010600*    RATECALC LINKAGE WORK AREA - BUILT FROM THE PACKAGE MASTER
010700*    RECORD JUST READ AND PASSED TO RATECALC BY REFERENCE.
010800     05  FILLER                    PIC X(01).
010900 01  WS-RATE-INPUT-AREA.
011000     05  WS-IN-WEIGHT              PIC 9(04)V99.
011100     05  WS-IN-WEIGHT-R REDEFINES WS-IN-WEIGHT PIC 9(06).
011200     05  WS-IN-LENGTH              PIC 9(03)V9.
011300     05  WS-IN-WIDTH               PIC 9(03)V9.
011400     05  WS-IN-HEIGHT              PIC 9(03)V9.
011500     05  WS-IN-DISTANCE            PIC 9(04)V9.
011600     05  WS-IN-DISTANCE-R REDEFINES WS-IN-DISTANCE PIC 9(05).
011700     05  WS-IN-SERVICE-TYPE        PIC X(01).
011800     05  WS-IN-MARKERS             PIC X(04).
011900     05  FILLER                    PIC X(01).
012000*
012100 COPY SHIPSYS-COPY-RATDTL.
012200*
012300*    RUN SUMMARY REPORT LINES.
012400 01  HL-HEADER-1.
012500     05  FILLER                    PIC X(01) VALUE SPACES.
012600     05  FILLER                    PIC X(30)
012700                VALUE 'SHIPSYS NIGHTLY RATING RUN'.
012800     05  FILLER                    PIC X(20) VALUE SPACES.
012900     05  FILLER                    PIC X(07) VALUE 'RUN ON '.
013000     05  HL-RUN-MM                 PIC 99.
013100     05  FILLER                    PIC X(01) VALUE '/'.
013200     05  HL-RUN-DD                 PIC 99.
013300     05  FILLER                    PIC X(01) VALUE '/'.
013400     05  HL-RUN-YY                 PIC 99.
013500     05  FILLER                    PIC X(67) VALUE SPACES.
013600*
013700 01  SL-SUMMARY-LINE1.
013800     05  FILLER                    PIC X(05) VALUE SPACES.
013900     05  FILLER                    PIC X(24)
014000                VALUE 'PACKAGES READ..........'.
014100     05  SL-RECS-READ              PIC ZZZ,ZZ9.
014200     05  FILLER                    PIC X(94) VALUE SPACES.
014300*
014400 01  SL-SUMMARY-LINE2.
014500     05  FILLER                    PIC X(05) VALUE SPACES.
014600     05  FILLER                    PIC X(24)
014700                VALUE 'PACKAGES RATED.........'.
014800     05  SL-RECS-RATED             PIC ZZZ,ZZ9.
014900     05  FILLER                    PIC X(94) VALUE SPACES.
015000*
015100 01  SL-SUMMARY-LINE3.
015200     05  FILLER                    PIC X(05) VALUE SPACES.
015300     05  FILLER                    PIC X(24)
015400                VALUE 'GRAND TOTAL AMOUNT.....'.
015500     05  SL-GRAND-TOTAL            PIC Z,ZZZ,ZZ9.99-.
015600     05  FILLER                    PIC X(88) VALUE SPACES.
015700*
015800 PROCEDURE DIVISION.
015900*
016000 0000-MAINLINE.
016100*
016200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
016300     PERFORM 0200-PROCESS-PACKAGES THRU 0200-EXIT
016400        UNTIL EOF-PKGMSTR.
016500     PERFORM 0300-TERMINATE THRU 0300-EXIT.
016600     GOBACK.
016700*
016800 0100-INITIALIZE.
016900*
017000     ACCEPT WS-RUN-DATE FROM DATE.
017100     MOVE WS-RUN-MM TO HL-RUN-MM.
017200     MOVE WS-RUN-DD TO HL-RUN-DD.
017300     MOVE WS-RUN-YY TO HL-RUN-YY.
017400     OPEN I-O   PKG-MASTER-FILE.
017500     IF WS-PKGMSTR-STATUS NOT = '00'
017600        DISPLAY 'RATEPKG - PKGMSTR OPEN FAILED, STATUS = '
017700                WS-PKGMSTR-STATUS
017800        MOVE 16 TO RETURN-CODE
017900        GOBACK
018000     END-IF.
018100     OPEN OUTPUT RATERPT-FILE.
018200     WRITE RPT-LINE FROM HL-HEADER-1 AFTER ADVANCING PAGE.
018300     PERFORM 0210-READ-PKG-MASTER THRU 0210-EXIT.
018400*
018500 0100-EXIT.
018600     EXIT.
018700*
018800 0200-PROCESS-PACKAGES.
018900*
019000     PERFORM 0220-RATE-ONE-PACKAGE THRU 0220-EXIT.
019100     PERFORM 0210-READ-PKG-MASTER THRU 0210-EXIT.
019200*
019300 0200-EXIT.
019400     EXIT.
019500*
019600 0210-READ-PKG-MASTER.
019700*
019800     READ PKG-MASTER-FILE NEXT RECORD
019900        AT END
020000           MOVE 'YES' TO WS-EOF-PKGMSTR-SW
020100     END-READ.
020200     IF NOT EOF-PKGMSTR
020300        ADD 1 TO WS-RECS-READ
020400     END-IF.
020500*
020600 0210-EXIT.
020700     EXIT.
020800*
020900 0220-RATE-ONE-PACKAGE.
021000*
021100*    PKG-AMOUNT IS ZEROED FIRST SO AN ABEND MID-RUN NEVER LEAVES
021200*    A STALE PRIOR-RUN AMOUNT ON A RESTARTED PACKAGE (PK-114).
021300     MOVE ZERO TO PKG-AMOUNT.
021400     MOVE PKG-WEIGHT       TO WS-IN-WEIGHT.
021500     MOVE PKG-LENGTH       TO WS-IN-LENGTH.
021600     MOVE PKG-WIDTH        TO WS-IN-WIDTH.
021700     MOVE PKG-HEIGHT       TO WS-IN-HEIGHT.
021800     MOVE PKG-DISTANCE     TO WS-IN-DISTANCE.
021900     MOVE PKG-SERVICE-TYPE TO WS-IN-SERVICE-TYPE.
022000     MOVE PKG-MARK-DANGER  TO WS-IN-MARKERS (1:1).
022100     MOVE PKG-MARK-FRAGILE TO WS-IN-MARKERS (2:1).
022200     MOVE PKG-MARK-INTL    TO WS-IN-MARKERS (3:1).
022300     MOVE PKG-MARK-PERISH  TO WS-IN-MARKERS (4:1).
022400     CALL 'RATECALC' USING WS-RATE-INPUT-AREA, RATING-DETAIL.
022500     MOVE RAT-TOTAL TO PKG-AMOUNT.
022600     REWRITE PKG-MASTER-RECORD.
022700     IF WS-PKGMSTR-STATUS NOT = '00'
022800        DISPLAY 'RATEPKG - REWRITE FAILED FOR TRACKING NO '
022900                PKG-TRACKING-NO ' STATUS = ' WS-PKGMSTR-STATUS
023000     ELSE
023100        ADD 1          TO WS-RECS-RATED
023200        ADD RAT-TOTAL  TO WS-GRAND-TOTAL
023300     END-IF.
023400*
023500 0220-EXIT.
023600     EXIT.
023700*
023800 0300-TERMINATE.
023900*
024000     PERFORM 0310-WRITE-SUMMARY THRU 0310-EXIT.
024100     CLOSE PKG-MASTER-FILE
024200           RATERPT-FILE.
024300     MOVE ZERO TO RETURN-CODE.
024400*
024500 0300-EXIT.
024600     EXIT.
024700*
024800 0310-WRITE-SUMMARY.
024900*
025000     MOVE WS-RECS-READ   TO SL-RECS-READ.
025100     MOVE WS-RECS-RATED  TO SL-RECS-RATED.
025200     MOVE WS-GRAND-TOTAL TO SL-GRAND-TOTAL.
025300     WRITE RPT-LINE FROM SL-SUMMARY-LINE1 AFTER ADVANCING 2.
025400     WRITE RPT-LINE FROM SL-SUMMARY-LINE2 AFTER ADVANCING 1.
025500     WRITE RPT-LINE FROM SL-SUMMARY-LINE3 AFTER ADVANCING 1.
025600*
025700 0310-EXIT.
025800     EXIT.
