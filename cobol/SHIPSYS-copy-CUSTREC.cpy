000100*****************************************************************
000200*  SHIPSYS-COPY-CUSTREC                                         *
000300*  CUSTOMER MASTER RECORD LAYOUT - SHARED BY ALL SHIPSYS BATCH   *
000400*  PROGRAMS THAT OPEN THE CUSTOMER MASTER (CUSTMSTR).            *
000500*****************************************************************
000600*    01/14/93  RSALAS    ORIGINAL LAYOUT FOR CUSTOMER MASTER     *
000700*                        CONVERSION FROM THE CARD-BASED FILE     *
000800*    06/09/95  RSALAS    SPLIT CUST-PHONE INTO AREA CODE / LOCAL *
000900*                        NUMBER SO THE COLLECTIONS EXTRACT CAN   *
001000*                        SORT BY AREA CODE (REQ CO-048)          *
001100*    02/02/99  W.ORTIZ   Y2K REMEDIATION - CUST-CREATED-DATE     *
001200*                        WIDENED FROM 9(6) YYMMDD TO 9(8) YYYYMMDD
001300*    11/30/01  D.FENN    ADDED 88-LEVELS FOR CUST-TYPE AND       *
001400*                        CUST-BILL-PREF SO THE BILLING           *
001500*                        PROCESSOR (BILLPROC) DOES NOT HAVE TO   *
001600*                        HARD-CODE LITERALS (REQ BI-230)         *
001700*****************************************************************
001800 01  CUST-MASTER-RECORD.
001900     05  CUST-ACCOUNT              PIC X(10).
002000     05  CUST-NAME                 PIC X(20).
002100     05  CUST-PHONE-GROUP.
002200         10  CUST-AREA-CODE        PIC X(03).
002300         10  CUST-LOCAL-NUMBER     PIC X(07).
002400         10  FILLER                PIC X(02).
002500     05  CUST-PHONE   REDEFINES CUST-PHONE-GROUP  PIC X(12).
002600     05  CUST-EMAIL                PIC X(30).
002700     05  CUST-ADDRESS              PIC X(40).
002800     05  CUST-TYPE                 PIC X(01).
002900         88  CUST-TYPE-CONTRACT        VALUE 'C'.
003000         88  CUST-TYPE-NON-CONTRACT    VALUE 'N'.
003100         88  CUST-TYPE-PREPAID         VALUE 'P'.
003200     05  CUST-BILL-PREF            PIC X(01).
003300         88  CUST-PREF-MONTHLY        VALUE 'M'.
003400         88  CUST-PREF-COD             VALUE 'D'.
003500         88  CUST-PREF-PREPAID         VALUE 'P'.
003600     05  CUST-CREATED-DATE         PIC 9(08).
003700     05  CUST-CREATED-DATE-R  REDEFINES CUST-CREATED-DATE.
003800         10  CUST-CREATED-CCYY    PIC 9(04).
003900         10  CUST-CREATED-MM      PIC 9(02).
004000         10  CUST-CREATED-DD      PIC 9(02).
