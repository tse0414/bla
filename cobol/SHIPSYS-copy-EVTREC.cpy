000100*****************************************************************
000200*  SHIPSYS-COPY-EVTREC                                          *
000300*  TRACKING EVENT RECORD LAYOUT.  USED BOTH FOR THE TRACKING     *
000400*  EVENT HISTORY FILE (EVENTHST, APPEND-ONLY) AND FOR THE        *
000500*  STATUS TRANSACTION INPUT FILE (STATTRAN) - A PROPOSED EVENT   *
000600*  CARRIES THE SAME LAYOUT AS AN APPLIED ONE.                    *
000700*****************************************************************
000800*    07/11/94  RSALAS    ORIGINAL LAYOUT.  ORIG RECORD LENGTH    *
000900*                        WAS 123 BYTES (NO OPERATOR/ROLE/NOTES). *
001000*    09/23/98  T.OKONKWO ADDED EVT-OPERATOR AND EVT-ROLE SO THE  *
001100*                        NEW ROLE-BASED TRANSITION EDITS CAN     *
001200*                        TELL WHO APPLIED A STATUS CHANGE        *
001300*                        (REQ SEC-014).  RECORD GREW TO 133.     *
001400*    01/05/99  W.ORTIZ   Y2K REMEDIATION - EVT-TIMESTAMP         *
001500*                        WIDENED FROM 9(12) YYMMDDHHMMSS TO      *
001600*                        9(14) CCYYMMDDHHMMSS                   *
001700*    05/30/02  D.FENN    ADDED EVT-NOTES FREE-TEXT FIELD AND     *
001800*                        FILLER-EVT-EXPAND RESERVE (REQ OP-190). *
001900*                        RECORD NOW 140 BYTES - SEE EVENTHST     *
002000*                        AND STATTRAN JCL DD RECL OVERRIDES.     *
002100*****************************************************************
002200 01  EVT-RECORD.
002300     05  EVT-ID                    PIC X(20).
002400     05  EVT-TRACKING-NO           PIC X(15).
002500     05  EVT-TYPE                  PIC X(02).
002600         88  EVT-TYPE-VALID  VALUES
002700             '01' '02' '03' '04' '05' '06' '07' '08'
002800             '09' '10' '11' '12' '13' '14' '15' '16'.
002900     05  EVT-TIMESTAMP             PIC 9(14).
003000     05  EVT-TIMESTAMP-R  REDEFINES EVT-TIMESTAMP.
003100         10  EVT-TS-CCYYMMDD      PIC 9(08).
003200         10  EVT-TS-HHMMSS        PIC 9(06).
003300     05  EVT-LOCATION              PIC X(20).
003400     05  EVT-VEHICLE-ID            PIC X(10).
003500     05  EVT-WAREHOUSE-ID          PIC X(10).
003600     05  EVT-OPERATOR              PIC X(10).
003700     05  EVT-ROLE                  PIC X(01).
003800         88  EVT-ROLE-ADMIN            VALUE 'A'.
003900         88  EVT-ROLE-STAFF            VALUE 'S'.
004000         88  EVT-ROLE-DRIVER           VALUE 'D'.
004100         88  EVT-ROLE-WAREHOUSE        VALUE 'W'.
004200         88  EVT-ROLE-CUSTOMER         VALUE 'C'.
004300     05  EVT-NOTES                 PIC X(30).
004400     05  FILLER-EVT-EXPAND         PIC X(08).
