000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STMTRUN.
000300 AUTHOR.        D. FENN.
000400 INSTALLATION.  SHIPSYS DATA CENTER.
000500 DATE-WRITTEN.  01-17-97.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  STMTRUN - MONTHLY CUSTOMER STATEMENT                         *
001000*                                                                *
001100*  SELECTS PACKAGES FOR THE CUSTOMER ACCOUNT AND YYYYMM PERIOD   *
001200*  NAMED ON THE PARAMETER CARD (OR EVERY ACCOUNT WHEN THE CARD   *
001300*  SAYS "ALL"), SORTS THEM BY SENDER ACCOUNT AND CREATION DATE,  *
001400*  RE-RATES EACH ONE THROUGH RATECALC AND PRINTS A DETAIL LINE,  *
001500*  PRINTS A SHIPMENT-COUNT/TOTAL-AMOUNT LINE ON EACH CHANGE OF   *
001600*  CUSTOMER, AND A GRAND TOTAL LINE AT END OF RUN.                *
001700*****************************************************************
001800*  CHANGE LOG                                                   *
001900*---------------------------------------------------------------*
002000*    01/17/97  D.FENN    ORIGINAL VERSION, MODELLED ON THE OLD   *
002100*                        AGED TRIAL BALANCE CONTROL BREAK        *
002200*                        (REQ BI-080)                           *
002300*    09/23/98  T.OKONKWO ADDED THE "ALL" CUSTOMER OPTION ON THE  *
002400*                        PARAMETER CARD SO COLLECTIONS CAN RUN   *
002500*                        ONE STATEMENT BATCH FOR EVERY ACCOUNT   *
002600*                        INSTEAD OF ONE JOB STEP PER CUSTOMER    *
002700*                        (REQ BI-101)                           *
002800*    02/09/99  W.ORTIZ   Y2K SWEEP - PARM-PERIOD AND THE SORT    *
002900*                        COMPARE AGAINST THE WIDENED 8-DIGIT     *
003000*                        PKG-CREATED-DATE, NO MORE 2-DIGIT YEAR  *
003100*                        COMPARISONS ANYWHERE IN THIS PROGRAM    *
003200*    11/30/01  D.FENN    STATEMENT AMOUNT IS NOW RE-RATED        *
003300*                        THROUGH RATECALC INSTEAD OF TRUSTING    *
003400*                        PKG-AMOUNT, SO A STALE RATE TABLE ON    *
003500*                        THE MASTER NEVER SHOWS ON A STATEMENT   *
003600*                        (REQ BI-230)                           *
003700*    08/09/26  R.SALAS   PULLED WS-RECS-SELECTED OUT TO A        *
003800*                        STANDALONE 77-LEVEL ITEM - IT WAS       *
003900*                        FOLDED INTO WS-ACCUMULATORS WITH NO     *
004000*                        NEED TO TRAVEL WITH THE OTHER RUN       *
004100*                        TOTALS (PROBLEM PK-241)                *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-390.
004600 OBJECT-COMPUTER.   IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*
005200     SELECT PKG-MASTER-FILE   ASSIGN TO PKGMSTR
005300             ORGANIZATION IS  INDEXED
005400             ACCESS       IS  SEQUENTIAL
005500             RECORD KEY   IS  PKG-TRACKING-NO
005600             FILE STATUS  IS  WS-PKGMSTR-STATUS
005700                              WS-PKGMSTR-STATUS-VSAM.
005800*
005900     SELECT SW-STMT-SORT-FILE ASSIGN TO UT-S-SORTWK1.
006000*
006100     SELECT STMTPARM-FILE     ASSIGN TO STMTPARM
006200             FILE STATUS  IS  WS-STMTPARM-STATUS.
006300*
006400     SELECT STMTRPT-FILE      ASSIGN TO STMTRPT
006500             FILE STATUS  IS  WS-STMTRPT-STATUS.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  PKG-MASTER-FILE.
007100 COPY SHIPSYS-COPY-PKGREC.
007200*
007300 SD  SW-STMT-SORT-FILE
007400     RECORD CONTAINS 132 CHARACTERS
007500     DATA RECORD IS SW-STMT-SORT-WORK.
007600*
007700 01  SW-STMT-SORT-WORK.
007800     05  STMT-SENDER-SRT-WK       PIC X(10).
007900     05  STMT-CREATED-SRT-WK      PIC 9(08).
008000     05  STMT-TRACKING-SRT-WK     PIC X(15).
008100     05  STMT-RECIP-NAME-SRT-WK   PIC X(20).
008200     05  STMT-STATUS-SRT-WK       PIC X(02).
008300     05  STMT-WEIGHT-SRT-WK       PIC 9(04)V99.
008400     05  STMT-LENGTH-SRT-WK       PIC 9(03)V9.
008500     05  STMT-WIDTH-SRT-WK        PIC 9(03)V9.
008600     05  STMT-HEIGHT-SRT-WK       PIC 9(03)V9.
008700     05  STMT-DISTANCE-SRT-WK     PIC 9(04)V9.
008800     05  STMT-SERVICE-SRT-WK      PIC X(01).
008900     05  STMT-MARKERS-SRT-WK      PIC X(04).
009000     05  FILLER                   PIC X(40).
009100*
009200 FD  STMTPARM-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 80 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS STMTPARM-RECORD.
009800*
009900 01  STMTPARM-RECORD.
010000     05  PARM-ACCOUNT              PIC X(10).
010100     05  PARM-PERIOD               PIC X(06).
010200     05  FILLER                    PIC X(64).
010300*
010400 FD  STMTRPT-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 132 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS RPT-LINE.
011000*
011100 01  RPT-LINE                     PIC X(132).
011200*
011300 WORKING-STORAGE SECTION.
011400*
011500 77  WS-RECS-SELECTED          PIC S9(07) COMP-3 VALUE +0.
011600*
011700 01  WS-FILE-STATUS-FIELDS.
011800     05  WS-PKGMSTR-STATUS         PIC X(02) VALUE SPACES.
011900     05  WS-PKGMSTR-STATUS-VSAM.
012000         10  WS-PKGMSTR-VSAM-RC     PIC S9(02) COMP.
012100         10  WS-PKGMSTR-VSAM-FUNC   PIC S9(02) COMP.
012200         10  WS-PKGMSTR-VSAM-FEEDBK PIC S9(02) COMP.
012300     05  WS-STMTPARM-STATUS        PIC X(02) VALUE SPACES.
012400     05  WS-STMTRPT-STATUS         PIC X(02) VALUE SPACES.
012500*
012600     05  FILLER                    PIC X(01).
012700 01  WS-SWITCHES.
012800     05  WS-EOF-PKGMSTR-SW         PIC X(03) VALUE 'NO '.
012900         88  EOF-PKGMSTR               VALUE 'YES'.
013000     05  WS-EOF-SRT-OUTPUT-SW      PIC X(03) VALUE 'NO '.
013100         88  EOF-SRT-OUTPUT            VALUE 'YES'.
013200     05  WS-FIRST-BREAK-SW         PIC X(03) VALUE 'YES'.
013300         88  FIRST-CUSTOMER            VALUE 'YES'.
013400*
013500     05  FILLER                    PIC X(01).
013600 01  WS-SELECTION-CRITERIA.
013700     05  WS-PARM-ACCOUNT           PIC X(10) VALUE SPACES.
013800         88  WS-PARM-ALL-ACCOUNTS      VALUE 'ALL'.
013900     05  WS-PARM-PERIOD            PIC 9(06) VALUE ZERO.
014000*
014100     05  FILLER                    PIC X(01).
014200 01  WS-BREAK-CONTROLS.
014300     05  WS-PREVIOUS-SENDER        PIC X(10) VALUE SPACES.
014400*
014500     05  FILLER                    PIC X(01).
014600 01  WS-ACCUMULATORS.
014700     05  WS-CUST-SHIP-COUNT        PIC S9(07) COMP-3 VALUE +0.
014800     05  WS-CUST-TOTAL-AMT         PIC S9(09)V99 COMP-3 VALUE +0.
014900     05  WS-GRAND-SHIP-COUNT       PIC S9(07) COMP-3 VALUE +0.
015000     05  WS-GRAND-TOTAL-AMT        PIC S9(09)V99 COMP-3 VALUE +0.
015100*
015200     05  FILLER                    PIC X(01).
015300 01  WS-DATE-FIELDS.
015400     05  WS-RUN-DATE               PIC 9(06).
015500     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015600         10  WS-RUN-YY             PIC 9(02).
015700         10  WS-RUN-MM             PIC 9(02).
015800         10  WS-RUN-DD             PIC 9(02).
015900*
016000*    RATECALC LINKAGE WORK AREA - SEE RATEPKG FOR THE SAME
016100*    SHAPE.  A DETAIL LINE IS RE-RATED, NOT TRUSTED FROM THE
016200*    MASTER, PER REQ BI-230.
016300     05  FILLER                    PIC X(01).
016400 01  WS-RATE-INPUT-AREA.
016500     05  WS-IN-WEIGHT              PIC 9(04)V99.
016600     05  WS-IN-WEIGHT-R REDEFINES WS-IN-WEIGHT PIC 9(06).
016700     05  WS-IN-LENGTH              PIC 9(03)V9.
016800     05  WS-IN-WIDTH               PIC 9(03)V9.
016900     05  WS-IN-HEIGHT              PIC 9(03)V9.
017000     05  WS-IN-DISTANCE            PIC 9(04)V9.
017100     05  WS-IN-DISTANCE-R REDEFINES WS-IN-DISTANCE PIC 9(05).
017200     05  WS-IN-SERVICE-TYPE        PIC X(01).
017300     05  WS-IN-MARKERS             PIC X(04).
017400     05  FILLER                    PIC X(01).
017500*
017600 COPY SHIPSYS-COPY-RATDTL.
017700*
017800*    STATEMENT REPORT LINES.
017900 01  HL-HEADER-1.
018000     05  FILLER                    PIC X(01) VALUE SPACES.
018100     05  FILLER                    PIC X(30)
018200                VALUE 'SHIPSYS PARCEL COMPANY'.
018300     05  FILLER                    PIC X(70) VALUE SPACES.
018400     05  FILLER                    PIC X(31) VALUE SPACES.
018500*
018600 01  HL-HEADER-2.
018700     05  FILLER                    PIC X(01) VALUE SPACES.
018800     05  FILLER                    PIC X(30)
018900                VALUE 'MONTHLY STATEMENT'.
019000     05  FILLER                    PIC X(07) VALUE 'ACCT: '.
019100     05  HL-ACCOUNT                PIC X(10).
019200     05  FILLER                    PIC X(10) VALUE SPACES.
019300     05  FILLER                    PIC X(09) VALUE 'PERIOD: '.
019400     05  HL-PERIOD                 PIC 9(06).
019500     05  FILLER                    PIC X(65) VALUE SPACES.
019600*
019700 01  HL-HEADER-3.
019800     05  FILLER                    PIC X(05) VALUE SPACES.
019900     05  FILLER                    PIC X(16) VALUE 'TRACKING NO'.
020000     05  FILLER                    PIC X(04) VALUE SPACES.
020100     05  FILLER                    PIC X(08) VALUE 'CREATED'.
020200     05  FILLER                    PIC X(04) VALUE SPACES.
020300     05  FILLER                    PIC X(20) VALUE 'RECIPIENT'.
020400     05  FILLER                    PIC X(02) VALUE SPACES.
020500     05  FILLER                    PIC X(04) VALUE 'STAT'.
020600     05  FILLER                    PIC X(06) VALUE SPACES.
020700     05  FILLER                    PIC X(06) VALUE 'AMOUNT'.
020800     05  FILLER                    PIC X(47) VALUE SPACES.
020900*
021000 01  DL-DETAIL.
021100     05  FILLER                    PIC X(05) VALUE SPACES.
021200     05  DL-TRACKING-NO            PIC X(15).
021300     05  FILLER                    PIC X(01) VALUE SPACES.
021400     05  DL-CREATED                PIC 9(08).
021500     05  FILLER                    PIC X(01) VALUE SPACES.
021600     05  DL-RECIP-NAME             PIC X(20).
021700     05  FILLER                    PIC X(01) VALUE SPACES.
021800     05  DL-STATUS                 PIC X(02).
021900     05  FILLER                    PIC X(04) VALUE SPACES.
022000     05  DL-AMOUNT                 PIC ZZ,ZZ9.99.
022100     05  FILLER                    PIC X(47) VALUE SPACES.
022200*
022300 01  TL-CUST-TOTAL.
022400     05  FILLER                    PIC X(05) VALUE SPACES.
022500     05  FILLER                    PIC X(20)
022600                VALUE 'CUSTOMER TOTAL ACCT '.
022700     05  TL-ACCOUNT                PIC X(10).
022800     05  FILLER                    PIC X(03) VALUE SPACES.
022900     05  FILLER                    PIC X(10) VALUE 'SHIPMENTS '.
023000     05  TL-SHIP-COUNT             PIC ZZ9.
023100     05  FILLER                    PIC X(03) VALUE SPACES.
023200     05  TL-TOTAL-AMT              PIC Z,ZZZ,ZZ9.99-.
023300     05  FILLER                    PIC X(65) VALUE SPACES.
023400*
023500 01  GTL-GRAND-TOTAL.
023600     05  FILLER                    PIC X(05) VALUE SPACES.
023700     05  FILLER                    PIC X(22) VALUE 'GRAND TOTAL SHIPMENTS'.
023800     05  GTL-SHIP-COUNT            PIC ZZ,ZZ9.
023900     05  FILLER                    PIC X(03) VALUE SPACES.
024000     05  GTL-TOTAL-AMT             PIC Z,ZZZ,ZZ9.99-.
024100     05  FILLER                    PIC X(85) VALUE SPACES.
024200*
024300 PROCEDURE DIVISION.
024400*
024500 0000-MAINLINE.
024600*
024700     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
024800     SORT SW-STMT-SORT-FILE
024900          ON ASCENDING KEY STMT-SENDER-SRT-WK
025000                           STMT-CREATED-SRT-WK
025100          INPUT  PROCEDURE 0200-SRT-INPUT  THRU 0200-EXIT
025200          OUTPUT PROCEDURE 0300-SRT-OUTPUT THRU 0300-EXIT.
025300     CLOSE PKG-MASTER-FILE
025400           STMTRPT-FILE.
025500     MOVE ZERO TO RETURN-CODE.
025600     GOBACK.
025700*
025800 0100-INITIALIZE.
025900*
026000     ACCEPT WS-RUN-DATE FROM DATE.
026100     OPEN INPUT STMTPARM-FILE.
026200     READ STMTPARM-FILE
026300        AT END
026400           DISPLAY 'STMTRUN - NO PARAMETER CARD PRESENT'
026500           MOVE 16 TO RETURN-CODE
026600           GOBACK
026700     END-READ.
026800     MOVE PARM-ACCOUNT TO WS-PARM-ACCOUNT.
026900     MOVE PARM-PERIOD  TO WS-PARM-PERIOD.
027000     CLOSE STMTPARM-FILE.
027100     OPEN INPUT  PKG-MASTER-FILE.
027200     OPEN OUTPUT STMTRPT-FILE.
027300     MOVE WS-PARM-ACCOUNT TO HL-ACCOUNT.
027400     MOVE WS-PARM-PERIOD  TO HL-PERIOD.
027500*
027600 0100-EXIT.
027700     EXIT.
027800*
027900 0200-SRT-INPUT.
028000*
028100     PERFORM 0210-READ-PKG-MASTER THRU 0210-EXIT.
028200     PERFORM 0220-SELECT-AND-RELEASE THRU 0220-EXIT
028300        UNTIL EOF-PKGMSTR.
028400*
028500 0200-EXIT.
028600     EXIT.
028700*
028800 0210-READ-PKG-MASTER.
028900*
029000     READ PKG-MASTER-FILE NEXT RECORD
029100        AT END
029200           MOVE 'YES' TO WS-EOF-PKGMSTR-SW
029300     END-READ.
029400*
029500 0210-EXIT.
029600     EXIT.
029700*
029800 0220-SELECT-AND-RELEASE.
029900*
030000     IF (WS-PARM-ALL-ACCOUNTS OR PKG-SENDER-ID = WS-PARM-ACCOUNT)
030100        AND PKG-CREATED-YYYYMM = WS-PARM-PERIOD
030200        MOVE PKG-SENDER-ID      TO STMT-SENDER-SRT-WK
030300        MOVE PKG-CREATED-DATE   TO STMT-CREATED-SRT-WK
030400        MOVE PKG-TRACKING-NO    TO STMT-TRACKING-SRT-WK
030500        MOVE PKG-RECIP-NAME     TO STMT-RECIP-NAME-SRT-WK
030600        MOVE PKG-STATUS         TO STMT-STATUS-SRT-WK
030700        MOVE PKG-WEIGHT         TO STMT-WEIGHT-SRT-WK
030800        MOVE PKG-LENGTH         TO STMT-LENGTH-SRT-WK
030900        MOVE PKG-WIDTH          TO STMT-WIDTH-SRT-WK
031000        MOVE PKG-HEIGHT         TO STMT-HEIGHT-SRT-WK
031100        MOVE PKG-DISTANCE       TO STMT-DISTANCE-SRT-WK
031200        MOVE PKG-SERVICE-TYPE   TO STMT-SERVICE-SRT-WK
031300        MOVE PKG-MARK-DANGER    TO STMT-MARKERS-SRT-WK (1:1)
031400        MOVE PKG-MARK-FRAGILE   TO STMT-MARKERS-SRT-WK (2:1)
031500        MOVE PKG-MARK-INTL      TO STMT-MARKERS-SRT-WK (3:1)
031600        MOVE PKG-MARK-PERISH    TO STMT-MARKERS-SRT-WK (4:1)
031700        ADD 1 TO WS-RECS-SELECTED
031800        RELEASE SW-STMT-SORT-WORK
031900     END-IF.
032000     PERFORM 0210-READ-PKG-MASTER THRU 0210-EXIT.
032100*
032200 0220-EXIT.
032300     EXIT.
032400*
032500 0300-SRT-OUTPUT.
032600*
032700     WRITE RPT-LINE FROM HL-HEADER-1 AFTER ADVANCING PAGE.
032800     WRITE RPT-LINE FROM HL-HEADER-2 AFTER ADVANCING 1.
032900     WRITE RPT-LINE FROM HL-HEADER-3 AFTER ADVANCING 2.
033000     PERFORM 0320-RETURN-SORTED-REC THRU 0320-EXIT.
033100     PERFORM 0330-PROCESS-SORTED-REC THRU 0330-EXIT
033200        UNTIL EOF-SRT-OUTPUT.
033300     IF NOT FIRST-CUSTOMER
033400        PERFORM 0340-CUSTOMER-BREAK THRU 0340-EXIT
033500     END-IF.
033600     PERFORM 0350-GRAND-TOTALS THRU 0350-EXIT.
033700*
033800 0300-EXIT.
033900     EXIT.
034000*
034100 0320-RETURN-SORTED-REC.
034200*
034300     RETURN SW-STMT-SORT-FILE
034400        AT END
034500           MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
034600     END-RETURN.
034700*
034800 0320-EXIT.
034900     EXIT.
035000*
035100 0330-PROCESS-SORTED-REC.
035200*
035300     IF STMT-SENDER-SRT-WK NOT = WS-PREVIOUS-SENDER
035400        IF NOT FIRST-CUSTOMER
035500           PERFORM 0340-CUSTOMER-BREAK THRU 0340-EXIT
035600        END-IF
035700        MOVE 'NO ' TO WS-FIRST-BREAK-SW
035800        MOVE STMT-SENDER-SRT-WK TO WS-PREVIOUS-SENDER
035900     END-IF.
036000     PERFORM 0360-RATE-AND-PRINT THRU 0360-EXIT.
036100     PERFORM 0320-RETURN-SORTED-REC THRU 0320-EXIT.
036200*
036300 0330-EXIT.
036400     EXIT.
036500*
036600 0340-CUSTOMER-BREAK.
036700*
036800     MOVE WS-PREVIOUS-SENDER  TO TL-ACCOUNT.
036900     MOVE WS-CUST-SHIP-COUNT  TO TL-SHIP-COUNT.
037000     MOVE WS-CUST-TOTAL-AMT   TO TL-TOTAL-AMT.
037100     WRITE RPT-LINE FROM TL-CUST-TOTAL AFTER ADVANCING 2.
037200     ADD WS-CUST-SHIP-COUNT TO WS-GRAND-SHIP-COUNT.
037300     ADD WS-CUST-TOTAL-AMT  TO WS-GRAND-TOTAL-AMT.
037400     MOVE ZERO TO WS-CUST-SHIP-COUNT
037500                  WS-CUST-TOTAL-AMT.
037600*
037700 0340-EXIT.
037800     EXIT.
037900*
038000 0350-GRAND-TOTALS.
038100*
038200     MOVE WS-GRAND-SHIP-COUNT TO GTL-SHIP-COUNT.
038300     MOVE WS-GRAND-TOTAL-AMT  TO GTL-TOTAL-AMT.
038400     WRITE RPT-LINE FROM GTL-GRAND-TOTAL AFTER ADVANCING 2.
038500*
038600 0350-EXIT.
038700     EXIT.
038800*
038900 0360-RATE-AND-PRINT.
039000*
039100     MOVE STMT-WEIGHT-SRT-WK       TO WS-IN-WEIGHT.
039200     MOVE STMT-LENGTH-SRT-WK       TO WS-IN-LENGTH.
039300     MOVE STMT-WIDTH-SRT-WK        TO WS-IN-WIDTH.
039400     MOVE STMT-HEIGHT-SRT-WK       TO WS-IN-HEIGHT.
039500     MOVE STMT-DISTANCE-SRT-WK     TO WS-IN-DISTANCE.
039600     MOVE STMT-SERVICE-SRT-WK      TO WS-IN-SERVICE-TYPE.
039700     MOVE STMT-MARKERS-SRT-WK      TO WS-IN-MARKERS.
039800     CALL 'RATECALC' USING WS-RATE-INPUT-AREA, RATING-DETAIL.
039900     MOVE STMT-TRACKING-SRT-WK     TO DL-TRACKING-NO.
040000     MOVE STMT-CREATED-SRT-WK      TO DL-CREATED.
040100     MOVE STMT-RECIP-NAME-SRT-WK   TO DL-RECIP-NAME.
040200     MOVE STMT-STATUS-SRT-WK       TO DL-STATUS.
040300     MOVE RAT-TOTAL                TO DL-AMOUNT.
040400     WRITE RPT-LINE FROM DL-DETAIL AFTER ADVANCING 1.
040500     ADD 1         TO WS-CUST-SHIP-COUNT.
040600     ADD RAT-TOTAL TO WS-CUST-TOTAL-AMT.
040700*
040800 0360-EXIT.
040900     EXIT.
