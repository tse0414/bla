000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PKGEXPRT.
000300 AUTHOR.        R. SALAS.
000400 INSTALLATION.  SHIPSYS DATA CENTER.
000500 DATE-WRITTEN.  11-18-94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  PKGEXPRT - PACKAGE MASTER COLUMNAR EXPORT                    *
001000*                                                                *
001100*  READS EVERY RECORD ON THE PACKAGE MASTER (PKGMSTR) IN         *
001200*  SEQUENTIAL ORDER BY TRACKING NUMBER AND WRITES ONE PRINTABLE  *
001300*  LINE PER PACKAGE TO PKGEXPRT, CARRYING EVERY FIELD ON THE     *
001400*  MASTER RECORD, FOR DOWNLOAD TO THE SPREADSHEET THE RATE       *
001500*  ANALYSTS USE OFFLINE.  A HEADING LINE NAMES EACH COLUMN AND   *
001600*  A TRAILER LINE CARRIES THE RECORD COUNT.                      *
001700*****************************************************************
001800*  CHANGE LOG                                                   *
001900*---------------------------------------------------------------*
002000*    11/18/94  R.SALAS   ORIGINAL VERSION (REQ PK-002)           *
002100*    08/02/96  T.OKONKWO ADDED THE FOUR HANDLING-MARKER COLUMNS  *
002200*                        SO THE ANALYSTS DO NOT HAVE TO REQUEST  *
002300*                        A SEPARATE DUMP FOR THOSE (REQ OP-077)  *
002400*    02/09/99  W.ORTIZ   Y2K SWEEP - DL-CREATED-DATE NOW EDITS   *
002500*                        FROM THE WIDENED 9(8) CCYYMMDD FIELD,   *
002600*                        COLUMN HEADING CHANGED FROM "MM/DD/YY"  *
002700*                        TO "MM/DD/CCYY" (REQ Y2K-004)           *
002800*    04/17/02  D.FENN    WIDENED THE RECIPIENT ADDRESS COLUMN TO *
002900*                        THE FULL 40 BYTES ON THE MASTER - IT    *
003000*                        HAD BEEN TRUNCATED TO 30 SINCE 1994     *
003100*                        (PROBLEM PK-205)                       *
003200*    08/09/26  R.SALAS   PULLED WS-RECS-EXPORTED OUT TO A        *
003300*                        STANDALONE 77-LEVEL ITEM - IT WAS THE   *
003400*                        ONLY FIELD IN ITS OWN GROUP (PK-241)    *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-390.
003900 OBJECT-COMPUTER.   IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*
004500     SELECT PKG-MASTER-FILE   ASSIGN TO PKGMSTR
004600             ORGANIZATION IS  INDEXED
004700             ACCESS       IS  SEQUENTIAL
004800             RECORD KEY   IS  PKG-TRACKING-NO
004900             FILE STATUS  IS  WS-PKGMSTR-STATUS
005000                              WS-PKGMSTR-STATUS-VSAM.
005100*
005200     SELECT PKGEXPRT-FILE     ASSIGN TO PKGEXPRT
005300             FILE STATUS  IS  WS-PKGEXPRT-STATUS.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 FD  PKG-MASTER-FILE.
005900 COPY SHIPSYS-COPY-PKGREC.
006000*
006100 FD  PKGEXPRT-FILE
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 220 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS RPT-LINE.
006700*
006800 01  RPT-LINE                    PIC X(220).
006900*
007000 WORKING-STORAGE SECTION.
007100 77  WS-RECS-EXPORTED          PIC S9(07) COMP-3 VALUE +0.
007200*
007300 01  WS-FILE-STATUS-FIELDS.
007400     05  WS-PKGMSTR-STATUS         PIC X(02) VALUE SPACES.
007500     05  WS-PKGMSTR-STATUS-VSAM.
007600         10  WS-PKGMSTR-VSAM-RC     PIC S9(02) COMP.
007700         10  WS-PKGMSTR-VSAM-FUNC   PIC S9(02) COMP.
007800         10  WS-PKGMSTR-VSAM-FEEDBK PIC S9(02) COMP.
007900     05  WS-PKGEXPRT-STATUS        PIC X(02) VALUE SPACES.
008000*
008100     05  FILLER                    PIC X(01).
008200 01  WS-SWITCHES.
008300     05  WS-EOF-PKGMSTR-SW         PIC X(03) VALUE 'NO '.
008400         88  EOF-PKGMSTR               VALUE 'YES'.
008500*
008600     05  FILLER                    PIC X(01).
008700 01  WS-DATE-EDIT-FIELDS.
008800     05  WS-CREATED-DATE-X         PIC X(10) VALUE SPACES.
008900     05  WS-CREATED-DATE-X-R  REDEFINES WS-CREATED-DATE-X.
009000         10  FILLER                PIC X(10).
009100*
009200 01  WS-MARKER-EDIT.
009300     05  WS-MARKER-TEXT            PIC X(04) VALUE SPACES.
009400     05  WS-MARKER-TEXT-R  REDEFINES WS-MARKER-TEXT.
009500         10  WS-MARKER-CHAR  OCCURS 4 TIMES  PIC X(01).
009600*
009700     05  FILLER                    PIC X(01).
009800 01  HL-HEADING-1.
009900     05  FILLER                    PIC X(01) VALUE SPACES.
010000     05  FILLER                    PIC X(40)
010100                VALUE 'PACKAGE MASTER COLUMNAR EXPORT'.
010200     05  FILLER                    PIC X(179) VALUE SPACES.
010300*
010400 01  HL-HEADING-2.
010500     05  FILLER                    PIC X(01) VALUE SPACES.
010600     05  FILLER                    PIC X(15) VALUE 'TRACKING NO'.
010700     05  FILLER                    PIC X(01) VALUE SPACES.
010800     05  FILLER                    PIC X(10) VALUE 'SENDER'.
010900     05  FILLER                    PIC X(01) VALUE SPACES.
011000     05  FILLER                    PIC X(20) VALUE 'RECIPIENT NAME'.
011100     05  FILLER                    PIC X(01) VALUE SPACES.
011200     05  FILLER                    PIC X(40) VALUE 'RECIPIENT ADDRESS'.
011300     05  FILLER                    PIC X(01) VALUE SPACES.
011400     05  FILLER                    PIC X(07) VALUE 'WEIGHT'.
011500     05  FILLER                    PIC X(01) VALUE SPACES.
011600     05  FILLER                    PIC X(05) VALUE 'LNGTH'.
011700     05  FILLER                    PIC X(01) VALUE SPACES.
011800     05  FILLER                    PIC X(05) VALUE 'WIDTH'.
011900     05  FILLER                    PIC X(01) VALUE SPACES.
012000     05  FILLER                    PIC X(05) VALUE 'HGT'.
012100     05  FILLER                    PIC X(01) VALUE SPACES.
012200     05  FILLER                    PIC X(06) VALUE 'DIST'.
012300     05  FILLER                    PIC X(01) VALUE SPACES.
012400     05  FILLER                    PIC X(10) VALUE 'DECL VALUE'.
012500     05  FILLER                    PIC X(01) VALUE SPACES.
012600     05  FILLER                    PIC X(20) VALUE 'CONTENTS'.
012700     05  FILLER                    PIC X(01) VALUE SPACES.
012800     05  FILLER                    PIC X(01) VALUE 'S'.
012900     05  FILLER                    PIC X(01) VALUE SPACES.
013000     05  FILLER                    PIC X(02) VALUE 'ST'.
013100     05  FILLER                    PIC X(01) VALUE SPACES.
013200     05  FILLER                    PIC X(04) VALUE 'MRKS'.
013300     05  FILLER                    PIC X(01) VALUE SPACES.
013400     05  FILLER                    PIC X(20) VALUE 'LOCATION'.
013500     05  FILLER                    PIC X(01) VALUE SPACES.
013600     05  FILLER                    PIC X(10) VALUE 'AMOUNT'.
013700     05  FILLER                    PIC X(01) VALUE SPACES.
013800     05  FILLER                    PIC X(01) VALUE 'P'.
013900     05  FILLER                    PIC X(01) VALUE SPACES.
014000     05  FILLER                    PIC X(10) VALUE 'CREATED'.
014100     05  FILLER                    PIC X(11) VALUE SPACES.
014200*
014300 01  DL-DETAIL-LINE.
014400     05  FILLER                    PIC X(01) VALUE SPACES.
014500     05  DL-TRACKING-NO            PIC X(15).
014600     05  FILLER                    PIC X(01) VALUE SPACES.
014700     05  DL-SENDER-ID              PIC X(10).
014800     05  FILLER                    PIC X(01) VALUE SPACES.
014900     05  DL-RECIP-NAME             PIC X(20).
015000     05  FILLER                    PIC X(01) VALUE SPACES.
015100     05  DL-RECIP-ADDR             PIC X(40).
015200     05  FILLER                    PIC X(01) VALUE SPACES.
015300     05  DL-WEIGHT                 PIC ZZZ9.99.
015400     05  FILLER                    PIC X(01) VALUE SPACES.
015500     05  DL-LENGTH                 PIC ZZ9.9.
015600     05  FILLER                    PIC X(01) VALUE SPACES.
015700     05  DL-WIDTH                  PIC ZZ9.9.
015800     05  FILLER                    PIC X(01) VALUE SPACES.
015900     05  DL-HEIGHT                 PIC ZZ9.9.
016000     05  FILLER                    PIC X(01) VALUE SPACES.
016100     05  DL-DISTANCE               PIC ZZZ9.9.
016200     05  FILLER                    PIC X(01) VALUE SPACES.
016300     05  DL-DECL-VALUE             PIC ZZZZZZ9.99.
016400     05  FILLER                    PIC X(01) VALUE SPACES.
016500     05  DL-CONTENTS               PIC X(20).
016600     05  FILLER                    PIC X(01) VALUE SPACES.
016700     05  DL-SVC-TYPE               PIC X(01).
016800     05  FILLER                    PIC X(01) VALUE SPACES.
016900     05  DL-STATUS                 PIC X(02).
017000     05  FILLER                    PIC X(01) VALUE SPACES.
017100     05  DL-MARKERS                PIC X(04).
017200     05  FILLER                    PIC X(01) VALUE SPACES.
017300     05  DL-LOCATION               PIC X(20).
017400     05  FILLER                    PIC X(01) VALUE SPACES.
017500     05  DL-AMOUNT                 PIC ZZZZZZ9.99.
017600     05  FILLER                    PIC X(01) VALUE SPACES.
017700     05  DL-PAY-STATUS             PIC X(01).
017800     05  FILLER                    PIC X(01) VALUE SPACES.
017900     05  DL-CREATED-DATE           PIC X(10).
018000     05  FILLER                    PIC X(11) VALUE SPACES.
018100*
018200 01  TL-TRAILER-LINE.
018300     05  FILLER                    PIC X(05) VALUE SPACES.
018400     05  TL-LABEL                  PIC X(30)
018500                VALUE 'RECORDS EXPORTED..............'.
018600     05  TL-COUNT                  PIC ZZZ,ZZ9.
018700     05  FILLER                    PIC X(178) VALUE SPACES.
018800*
018900 PROCEDURE DIVISION.
019000*
019100 0000-MAINLINE.
019200*
019300     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
019400     PERFORM 0200-PROCESS-PACKAGES THRU 0200-EXIT
019500        UNTIL EOF-PKGMSTR.
019600     PERFORM 0300-WRITE-TRAILER THRU 0300-EXIT.
019700     CLOSE PKG-MASTER-FILE
019800           PKGEXPRT-FILE.
019900     MOVE ZERO TO RETURN-CODE.
020000     GOBACK.
020100*
020200 0100-INITIALIZE.
020300*
020400     OPEN INPUT  PKG-MASTER-FILE.
020500     IF WS-PKGMSTR-STATUS NOT = '00'
020600        DISPLAY 'PKGEXPRT - PKGMSTR OPEN FAILED, STATUS = '
020700                WS-PKGMSTR-STATUS
020800        MOVE 16 TO RETURN-CODE
020900        GOBACK
021000     END-IF.
021100     OPEN OUTPUT PKGEXPRT-FILE.
021200     WRITE RPT-LINE FROM HL-HEADING-1 AFTER ADVANCING PAGE.
021300     WRITE RPT-LINE FROM HL-HEADING-2 AFTER ADVANCING 1.
021400     PERFORM 0210-READ-PKG-MASTER THRU 0210-EXIT.
021500*
021600 0100-EXIT.
021700     EXIT.
021800*
021900 0200-PROCESS-PACKAGES.
022000*
022100     PERFORM 0220-BUILD-DETAIL-LINE THRU 0220-EXIT.
022200     WRITE RPT-LINE FROM DL-DETAIL-LINE AFTER ADVANCING 1.
022300     ADD 1 TO WS-RECS-EXPORTED.
022400     PERFORM 0210-READ-PKG-MASTER THRU 0210-EXIT.
022500*
022600 0200-EXIT.
022700     EXIT.
022800*
022900 0210-READ-PKG-MASTER.
023000*
023100     READ PKG-MASTER-FILE
023200        AT END
023300           MOVE 'YES' TO WS-EOF-PKGMSTR-SW
023400     END-READ.
023500*
023600 0210-EXIT.
023700     EXIT.
023800*
023900 0220-BUILD-DETAIL-LINE.
024000*
024100     MOVE SPACES TO DL-DETAIL-LINE.
024200     MOVE PKG-TRACKING-NO      TO DL-TRACKING-NO.
024300     MOVE PKG-SENDER-ID        TO DL-SENDER-ID.
024400     MOVE PKG-RECIP-NAME       TO DL-RECIP-NAME.
024500     MOVE PKG-RECIP-ADDR       TO DL-RECIP-ADDR.
024600     MOVE PKG-WEIGHT           TO DL-WEIGHT.
024700     MOVE PKG-LENGTH           TO DL-LENGTH.
024800     MOVE PKG-WIDTH            TO DL-WIDTH.
024900     MOVE PKG-HEIGHT           TO DL-HEIGHT.
025000     MOVE PKG-DISTANCE         TO DL-DISTANCE.
025100     MOVE PKG-DECLARED-VALUE   TO DL-DECL-VALUE.
025200     MOVE PKG-CONTENTS         TO DL-CONTENTS.
025300     MOVE PKG-SERVICE-TYPE     TO DL-SVC-TYPE.
025400     MOVE PKG-STATUS           TO DL-STATUS.
025500     PERFORM 0230-BUILD-MARKER-TEXT THRU 0230-EXIT.
025600     MOVE WS-MARKER-TEXT       TO DL-MARKERS.
025700     MOVE PKG-LOCATION         TO DL-LOCATION.
025800     MOVE PKG-AMOUNT           TO DL-AMOUNT.
025900     MOVE PKG-PAY-STATUS       TO DL-PAY-STATUS.
026000     PERFORM 0240-BUILD-DATE-TEXT THRU 0240-EXIT.
026100     MOVE WS-CREATED-DATE-X    TO DL-CREATED-DATE.
026200*
026300 0220-EXIT.
026400     EXIT.
026500*
026600 0230-BUILD-MARKER-TEXT.
026700*
026800     MOVE SPACES TO WS-MARKER-TEXT.
026900     IF PKG-MARK-DANGER-SET
027000        MOVE 'D' TO WS-MARKER-CHAR (1)
027100     END-IF.
027200     IF PKG-MARK-FRAGILE-SET
027300        MOVE 'F' TO WS-MARKER-CHAR (2)
027400     END-IF.
027500     IF PKG-MARK-INTL-SET
027600        MOVE 'I' TO WS-MARKER-CHAR (3)
027700     END-IF.
027800     IF PKG-MARK-PERISH-SET
027900        MOVE 'P' TO WS-MARKER-CHAR (4)
028000     END-IF.
028100*
028200 0230-EXIT.
028300     EXIT.
028400*
028500 0240-BUILD-DATE-TEXT.
028600*
028700     MOVE SPACES TO WS-CREATED-DATE-X.
028800     MOVE PKG-CREATED-MM   TO WS-CREATED-DATE-X (1:2).
028900     MOVE '/'              TO WS-CREATED-DATE-X (3:1).
029000     MOVE PKG-CREATED-DD   TO WS-CREATED-DATE-X (4:2).
029100     MOVE '/'              TO WS-CREATED-DATE-X (6:1).
029200     MOVE PKG-CREATED-CCYY TO WS-CREATED-DATE-X (7:4).
029300*
029400 0240-EXIT.
029500     EXIT.
029600*
029700 0300-WRITE-TRAILER.
029800*
029900     MOVE WS-RECS-EXPORTED TO TL-COUNT.
030000     WRITE RPT-LINE FROM TL-TRAILER-LINE AFTER ADVANCING 2.
030100*
030200 0300-EXIT.
030300     EXIT.
