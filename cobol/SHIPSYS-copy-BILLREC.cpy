000100*****************************************************************
000200*  SHIPSYS-COPY-BILLREC                                         *
000300*  BILLING RECORD LAYOUT - ONE RECORD PER RATED SHIPMENT,        *
000400*  WRITTEN BY BILLPROC TO THE BILLING FILE (BILLFILE).           *
000500*****************************************************************
000600*    05/02/96  T.OKONKWO ORIGINAL LAYOUT FOR BILLFILE.           *
000700*    11/30/01  D.FENN    ADDED BIL-PERIOD-R REDEFINES SO THE     *
000800*                        STATEMENT RUN CAN COMPARE CCYY AND MM   *
000900*                        SEPARATELY (REQ BI-230)                 *
001000*****************************************************************
001100 01  BIL-RECORD.
001200     05  BIL-TRACKING-NO           PIC X(15).
001300     05  BIL-CUSTOMER-ID           PIC X(10).
001400     05  BIL-PERIOD                PIC X(06).
001500     05  BIL-PERIOD-R  REDEFINES BIL-PERIOD.
001600         10  BIL-PERIOD-CCYY      PIC 9(04).
001700         10  BIL-PERIOD-MM        PIC 9(02).
001800     05  BIL-AMOUNT                PIC 9(07)V99.
001900     05  BIL-PREF                  PIC X(01).
002000         88  BIL-PREF-MONTHLY          VALUE 'M'.
002100         88  BIL-PREF-COD              VALUE 'D'.
002200         88  BIL-PREF-PREPAID          VALUE 'P'.
002300     05  BIL-PAY-STATUS            PIC X(01).
002400         88  BIL-PAY-UNPAID            VALUE 'U'.
002500         88  BIL-PAY-PAID              VALUE 'P'.
002600         88  BIL-PAY-COD               VALUE 'C'.
002700         88  BIL-PAY-MONTHLY           VALUE 'M'.
002800     05  FILLER-BIL-EXPAND.
002900         10  FILLER                PIC X(03).
003000         10  FILLER                PIC X(03).
